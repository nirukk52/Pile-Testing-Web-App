000100******************************************************************
000200* PROGRAM-ID.   PLTEXTR
000300* AUTHOR.       R. ACEVEDO
000400* INSTALLATION. DEPTO DE SISTEMAS - OBRAS VIALES
000500* DATE-WRITTEN. 02/14/1989
000600* DATE-COMPILED.
000700* SECURITY.     CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
000800******************************************************************
000900*                    HISTORIAL DE CAMBIOS
001000* -----------------------------------------------------------
001100* 02/14/1989 RAV  TKT-0118  PRIMERA VERSION. LEE LOS RECUADROS     TKT0118
001200*                 DE TEXTO DE LA PLANILLA DE CARGA Y ARMA LA
001300*                 FICHA DE PROYECTO Y LAS LECTURAS POR PAGINA.
001400* 05/02/1989 RAV  TKT-0131  SE AGREGA LA CLASIFICACION DE CELDAS   TKT0131
001500*                 DE LA FILA (FECHA/HORA/NUMERICO/OBSERVACION).
001600* 11/19/1989 MCF  TKT-0144  CORRECCION: LAS FILAS CON MENOS DE 5   TKT0144
001700*                 CELDAS NO SE ESTABAN DESCARTANDO.
001800* 03/08/1990 MCF  TKT-0162  DISTRIBUCION DE VALORES NUMERICOS A    TKT0162
001900*                 PRESION Y DIALES 1-4 SEGUN MAGNITUD.
002000* 09/25/1990 RAV  TKT-0180  ORDEN DE CELDAS POR X ANTES DE         TKT0180
002100*                 CLASIFICAR (BURBUJA), LA OCR NO GARANTIZA EL
002200*                 ORDEN DE IZQUIERDA A DERECHA DENTRO DE LA FILA.
002300* 02/11/1991 MCF  TKT-0201  EXTRACCION DE LOS 14 CAMPOS DE         TKT0201
002400*                 CABECERA POR ETIQUETA, CON CONFIANZA TOMADA
002500*                 DEL PRIMER RECUADRO QUE CONTIENE EL VALOR.
002600* 07/30/1992 RAV  TKT-0233  SE ACOTA LA BANDA DE CABECERA A        TKT0233
002700*                 Y < 300 Y LA DE TABLA A Y > 200, TAL COMO LO
002800*                 PIDIO INGENIERIA DE SUELOS PARA LAS PLANILLAS
002900*                 NUEVAS CON FIRMA DEL INSPECTOR EN EL MEDIO.
002910* 11/15/1993 MCF  TKT-0247  LA EXCLUSION DE PALABRAS CLAVE DE      TKT0247
002920*                 CABECERA (DATE/TIME/PRESSURE/READING/GAUGE) ERA
002930*                 POR IGUALDAD COMPLETA; AHORA SE BUSCA POR
002940*                 SUBCADENA DENTRO DE LA CELDA, IGUAL QUE LA
002950*                 CONFIANZA DE CABECERA (U1).
003000* 04/17/1995 JLV  TKT-0288  CORTE DE CONTROL POR NUMERO DE         TKT0288
003100*                 PAGINA, UNA FICHA DE PROYECTO POR PAGINA.
003200* 08/03/1998 JLV  TKT-0340  AJUSTE Y2K: EL CAMPO FECHA DE LA       TKT0340
003300*                 LECTURA QUEDA COMO TEXTO DD/MM/AAAA SIN
003400*                 REVENTAR EL SIGLO; NO SE TOCA ARITMETICA DE
003500*                 FECHAS EN ESTE PROGRAMA.
003600* 01/12/1999 JLV  TKT-0349  VERIFICACION FINAL DE CUMPLIMIENTO Y2K TKT0349
003700*                 SOBRE TODAS LAS COMPARACIONES DE FECHA.
003800* 06/22/2004 PDN  TKT-0410  SE AGREGA BANDERA DE PRESENCIA POR     TKT0410
003900*                 DIAL (RD-G1-FLAG..RD-G4-FLAG) PARA QUE EL PASO
004000*                 DE VALIDACION (PLTVALD) SEPA CUALES PROMEDIAR.
004100* 10/02/2011 PDN  TKT-0495  REVISION DE MANTENIMIENTO, SIN         TKT0495
004200*                 CAMBIOS DE LOGICA DE NEGOCIO.
004300******************************************************************
004400*
004500*  PROPOSITO:
004600*    PRIMER PASO DEL LOTE DE PROCESAMIENTO DE PLANILLAS DE CARGA
004700*    SOBRE PILOTES (ENSAYO DE CARGA).  LEE LOS RECUADROS DE TEXTO
004800*    RECONOCIDOS POR EL OCR (YA ORDENADOS POR PAGINA, Y ASC, X
004900*    ASC), SEPARA LA ZONA DE CABECERA DE LA ZONA DE TABLA, ARMA
005000*    LAS FILAS DE LECTURA POR PROXIMIDAD VERTICAL Y ESCRIBE:
005100*      - UNA FICHA DE PROYECTO POR PAGINA (CP-PROJNFO)
005200*      - UNA LECTURA POR FILA ACEPTADA    (CP-READING)
005300*
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID. PLTEXTR.
005700 AUTHOR. R. ACEVEDO.
005800 INSTALLATION. DEPTO DE SISTEMAS - OBRAS VIALES.
005900 DATE-WRITTEN. 02/14/1989.
006000 DATE-COMPILED.
006100 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT TEXTBOX-IN  ASSIGN TO DDTXTBOX
007100     ORGANIZATION       IS LINE SEQUENTIAL
007200     ACCESS MODE        IS SEQUENTIAL
007300     FILE STATUS        IS FS-TEXTBOX.
007400*
007500     SELECT PROJNFO-OUT ASSIGN TO DDPRJOUT
007600     ORGANIZATION       IS LINE SEQUENTIAL
007700     ACCESS MODE        IS SEQUENTIAL
007800     FILE STATUS        IS FS-PROJNFO.
007900*
008000     SELECT READING-OUT ASSIGN TO DDRDGOUT
008100     ORGANIZATION       IS LINE SEQUENTIAL
008200     ACCESS MODE        IS SEQUENTIAL
008300     FILE STATUS        IS FS-READING.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  TEXTBOX-IN
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000     COPY CP-TEXTBOX.
009100*
009200 FD  PROJNFO-OUT
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500     COPY CP-PROJNFO.
009600*
009700 FD  READING-OUT
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000     COPY CP-READING.
010100*
010200 WORKING-STORAGE SECTION.
010300*=================================================================
010400*----------- STATUS DE ARCHIVOS ---------------------------------
010500 77  FS-TEXTBOX              PIC XX      VALUE SPACES.
010600 77  FS-PROJNFO              PIC XX      VALUE SPACES.
010700 77  FS-READING              PIC XX      VALUE SPACES.
010800 77  WS-STATUS-FIN           PIC X       VALUE 'N'.
010900     88  WS-FIN-LECTURA                  VALUE 'Y'.
011000     88  WS-NO-FIN-LECTURA               VALUE 'N'.
011100*
011200*----------- CORTE DE CONTROL POR PAGINA ------------------------
011300 77  WS-PAGE-ANT             PIC 9(03) COMP VALUE ZEROS.
011400 77  WS-PRIMER-BOX           PIC X       VALUE 'S'.
011500     88  WS-ES-PRIMER-BOX                VALUE 'S'.
011600*
011700*----------- ACUMULADORES DE CONTROL (PARA EL REPORTE U7) -------
011800 77  WS-PAGINAS-CANT         PIC 9(05) COMP VALUE ZEROS.
011900 77  WS-CUADROS-CANT         PIC 9(07) COMP VALUE ZEROS.
012000 77  WS-FILAS-CANT           PIC 9(05) COMP VALUE ZEROS.
012100 77  WS-LECTURAS-CANT        PIC 9(05) COMP VALUE ZEROS.
012200*
012300*----------- AREA DE CABECERA (U1) -------------------------------
012400 01  WS-HEADER-AREA.
012500     03  WS-HEADER-TEXT      PIC X(2000) VALUE SPACES.
012600     03  WS-HEADER-LEN       PIC 9(04) COMP VALUE ZEROS.
012601*     COPIA EN MAYUSCULAS DE LA CABECERA, ARMADA UNA SOLA VEZ
012602*     POR PAGINA, PARA BUSCAR ETIQUETAS SIN IMPORTAR EL CASO
012603*     CON QUE EL OCR LAS HAYA RECONOCIDO (TKT-0233).
012604 01  WS-HEADER-AREA-UC.
012605     03  WS-HEADER-TEXT-UC   PIC X(2000) VALUE SPACES.
012606     03  FILLER              PIC X(01)   VALUE SPACE.
012700*     GUARDAMOS TAMBIEN LOS RECUADROS DE CABECERA PARA PODER
012800*     BUSCAR LA CONFIANZA DEL RECUADRO QUE CONTIENE EL VALOR.
012900 01  WS-HDR-BOX-TABLE.
013000     03  WS-HDR-BOX-ENTRY OCCURS 80 TIMES INDEXED BY WS-HDR-IX.
013100         05  HB-TEXT         PIC X(40).
013200         05  HB-CONF         PIC 9V9999.
013300 77  WS-HDR-BOX-CNT          PIC 9(02) COMP VALUE ZEROS.
013400*
013500*----------- AREA DE FILA EN FORMACION (U2) ----------------------
013600 01  WS-ROW-CELLS.
013700     03  WS-CELL-ENTRY OCCURS 12 TIMES INDEXED BY WS-CELL-IX.
013800         05  WC-TEXT         PIC X(40)   VALUE SPACES.
013900         05  WC-CONF         PIC 9V9999  VALUE ZEROS.
014000         05  WC-X            PIC 9(05) COMP VALUE ZEROS.
014100 77  WS-CELL-CNT             PIC 9(02) COMP VALUE ZEROS.
014200 77  WS-ROW-Y                PIC 9(05) COMP VALUE ZEROS.
014300 77  WS-ROW-ABIERTA          PIC X       VALUE 'N'.
014400     88  WS-HAY-FILA-ABIERTA              VALUE 'S'.
014500*
014600*----------- CLASIFICACION DE CELDAS DE LA FILA (U3) -------------
014700 77  WS-GOT-TIME             PIC X       VALUE 'N'.
014800     88  WS-TIME-OK                       VALUE 'S'.
014900 77  WS-GOT-DATE             PIC X       VALUE 'N'.
015000     88  WS-DATE-OK                       VALUE 'S'.
015100 77  WS-GOT-REMARK           PIC X       VALUE 'N'.
015200     88  WS-REMARK-OK                     VALUE 'S'.
015300 01  WS-NUM-LIST.
015400     03  WS-NUM-ENTRY OCCURS 8 TIMES INDEXED BY WS-NUM-IX.
015500         05  WN-VALUE        PIC S9(5)V99 VALUE ZEROS.
015600         05  WN-CONF         PIC 9V9999  VALUE ZEROS.
015700 77  WS-NUM-CNT               PIC 9(02) COMP VALUE ZEROS.
015800 77  WS-GAUGE-CNT             PIC 9(01) COMP VALUE ZEROS.
015900 77  WS-CEL-TRIM              PIC X(40)  VALUE SPACES.
016000 77  WS-CEL-LEN               PIC 9(02) COMP VALUE ZEROS.
016100 77  WS-CEL-NORM              PIC X(40)  VALUE SPACES.
016200 77  WS-SEP-POS               PIC 9(02) COMP VALUE ZEROS.
016300 77  WS-INT-PART               PIC 9(05)  VALUE ZEROS.
016400 77  WS-INT-LEN                PIC 9(02) COMP VALUE ZEROS.
016500 77  WS-DEC-LEN                PIC 9(02) COMP VALUE ZEROS.
016600 01  WS-DEC-PART-GRP.
016700     03  WS-DEC-PART           PIC 9(02)  VALUE ZEROS.
016800 01  WS-DEC-PART-VIEW REDEFINES WS-DEC-PART-GRP.
016900     03  WS-DEC-DIGIT1         PIC 9.
017000     03  WS-DEC-DIGIT2         PIC 9.
017100 77  WS-ES-NUMERICA           PIC X      VALUE 'N'.
017200     88  WS-CELDA-ES-NUMERICA            VALUE 'S'.
017300 77  WS-IX                    PIC 9(02) COMP VALUE ZEROS.
017400 77  WS-PESO                  PIC S9(5)V99 COMP VALUE ZEROS.
017500 77  WS-PUNTOS                PIC 9(01) COMP VALUE ZEROS.
017600*
017700*----------- BUSQUEDA DE ETIQUETAS DE CABECERA (U1) --------------
017800 77  WS-SRCH-LABEL            PIC X(20)  VALUE SPACES.
017900 77  WS-SRCH-LEN              PIC 9(02) COMP VALUE ZEROS.
018000 77  WS-SRCH-POS              PIC 9(04) COMP VALUE ZEROS.
018100 77  WS-VALUE-FOUND           PIC X      VALUE 'N'.
018200     88  WS-ETIQ-ENCONTRADA              VALUE 'S'.
018300 01  WS-CAMPO-VALOR.
018400     03  WS-VALOR-TXT         PIC X(40)  VALUE SPACES.
018500     03  WS-VALOR-CONF        PIC 9V9999 VALUE ZEROS.
018501*     COPIAS EN MAYUSCULAS Y AREAS DE TRABAJO PARA COMPARAR
018502*     ETIQUETAS Y VALORES SIN IMPORTAR EL CASO, Y PARA BUSCAR
018503*     LA CONFIANZA POR SUBCADENA DENTRO DEL RECUADRO (TKT-0233).
018504 77  WS-SRCH-LABEL-UC         PIC X(20)  VALUE SPACES.
018505 77  WS-VALOR-TXT-UC          PIC X(40)  VALUE SPACES.
018506 77  WS-VALOR-LEN             PIC 9(02) COMP VALUE ZEROS.
018507 77  WS-HDR-TXT-UC            PIC X(40)  VALUE SPACES.
018508 77  WS-SUBPOS                PIC 9(02) COMP VALUE ZEROS.
018509 77  WS-CONF-FOUND            PIC X      VALUE 'N'.
018510     88  WS-CONF-YA-HALLADA              VALUE 'S'.
018511*     AREAS PARA EL RETROCESO NUMERO+UNIDAD DE LOS CAMPOS
018512*     ALTERNATIVOS DE DIAMETRO, CARGA DE DISENO Y AREA (TKT-0233).
018513 77  WS-NUM-END               PIC 9(04) COMP VALUE ZEROS.
018514 77  WS-NUM-START             PIC 9(04) COMP VALUE ZEROS.
018515*     AREAS PARA EL BARRIDO POR SUBCADENA DE LAS PALABRAS CLAVE
018516*     DE CABECERA DE TABLA QUE EXCLUYEN UNA OBSERVACION (U3,
018517*     REGLA 4) (TKT-0247).
018518 77  WS-CLV-PALABRA           PIC X(08)  VALUE SPACES.
018519 77  WS-CLV-LARGO             PIC 9(02) COMP VALUE ZEROS.
018520 77  WS-CLV-IX                PIC 9(01) COMP VALUE ZEROS.
018521 77  WS-CLV-SUBPOS            PIC 9(02) COMP VALUE ZEROS.
018600*
018700*----------- VISTAS ALTERNATIVAS (FORMATEO DE PANTALLA) ----------
018800*     REDEFINE DE LA FICHA DE CABECERA COMO BLOQUE DE FILLER
018900*     PARA INICIALIZARLA DE UNA SOLA VEZ EN EL CORTE DE PAGINA.
019000 01  WS-HEADER-BLANK-VIEW REDEFINES WS-HEADER-AREA.
019100     03  FILLER              PIC X(2004).
019200*     REDEFINE DE LA CELDA PARA LEER SU PRIMER CARACTER AL
019300*     DETECTAR SEPARADOR DE FECHA U HORA SIN USAR FUNCIONES.
019400 01  WS-CEL-TRIM-VIEW REDEFINES WS-CEL-TRIM.
019500     03  WC-CAR  OCCURS 40 TIMES PIC X.
019600*     REDEFINE DEL VALOR NUMERICO ACUMULADO PARA SEPARAR SIGNO
019700*     Y DIGITOS AL MOMENTO DE IMPRIMIRLO EN EL DISPLAY DE DEPURA.
019800 01  WS-PESO-VIEW REDEFINES WS-PESO.
019900     03  WS-PESO-DIGITOS      PIC 9(05).
020000     03  WS-PESO-DEC          PIC 99.
020100*
020200 PROCEDURE DIVISION.
020300*
020400 MAIN-PROGRAM-I.
020500*
020600     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
020700     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
020800                                  UNTIL WS-FIN-LECTURA
020900     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
021000*
021100 MAIN-PROGRAM-F. GOBACK.
021200*
021300*-----------------------------------------------------------------
021400 1000-INICIO-I.
021500*
021600     SET WS-NO-FIN-LECTURA TO TRUE
021700     SET WS-ES-PRIMER-BOX  TO TRUE
021800*
021900     OPEN INPUT  TEXTBOX-IN
022000     IF FS-TEXTBOX IS NOT EQUAL '00' THEN
022100        DISPLAY '* ERROR EN OPEN TEXTBOX-IN = ' FS-TEXTBOX
022200        MOVE 9999 TO RETURN-CODE
022300        SET WS-FIN-LECTURA TO TRUE
022400     END-IF
022500*
022600     OPEN OUTPUT PROJNFO-OUT
022700     OPEN OUTPUT READING-OUT
022800*
022900     PERFORM 2900-LEER-BOX-I THRU 2900-LEER-BOX-F.
023000*
023100 1000-INICIO-F. EXIT.
023200*
023300*-----------------------------------------------------------------
023400 2000-PROCESO-I.
023500*
023600     IF WS-ES-PRIMER-BOX THEN
023700        SET WS-PRIMER-BOX TO 'N'
023800        MOVE TB-PAGE-NO OF TEXTBOX-IN TO WS-PAGE-ANT
023900     ELSE
024000        IF TB-PAGE-NO OF TEXTBOX-IN IS NOT EQUAL WS-PAGE-ANT THEN
024100           PERFORM 2700-CIERRE-PAGINA-I THRU 2700-CIERRE-PAGINA-F
024200           MOVE TB-PAGE-NO OF TEXTBOX-IN TO WS-PAGE-ANT
024300        END-IF
024400     END-IF
024500*
024600     ADD 1 TO WS-CUADROS-CANT
024700     PERFORM 2100-ACUM-BOX-I THRU 2100-ACUM-BOX-F
024800     PERFORM 2900-LEER-BOX-I THRU 2900-LEER-BOX-F.
024900*
025000 2000-PROCESO-F. EXIT.
025100*
025200*-----------------------------------------------------------------
025300*     CLASIFICA EL RECUADRO LEIDO ENTRE ZONA DE CABECERA (Y<300)
025400*     Y ZONA DE TABLA (Y>200); LA BANDA 201-299 PUEDE CAER EN
025500*     AMBAS A LA VEZ, TAL COMO LO DEFINIO INGENIERIA DE SUELOS.
025600 2100-ACUM-BOX-I.
025700*
025800     IF TB-Y OF TEXTBOX-IN < 300 THEN
025900        PERFORM 2150-ACUM-CABEC-I THRU 2150-ACUM-CABEC-F
026000     END-IF
026100*
026200     IF TB-Y OF TEXTBOX-IN > 200 THEN
026300        PERFORM 2200-ACUM-FILA-I THRU 2200-ACUM-FILA-F
026400     END-IF.
026500*
026600 2100-ACUM-BOX-F. EXIT.
026700*
026800*-----------------------------------------------------------------
026900 2150-ACUM-CABEC-I.
027000*
027100     MOVE TB-TEXT OF TEXTBOX-IN TO WS-CEL-TRIM
027200     PERFORM 8900-TRIM-CELDA-I THRU 8900-TRIM-CELDA-F
027300*
027400     IF WS-HEADER-LEN > 0 AND WS-HEADER-LEN < 1958 THEN
027500        ADD 1 TO WS-HEADER-LEN
027600        MOVE SPACE TO WS-HEADER-TEXT(WS-HEADER-LEN:1)
027700     END-IF
027800*
027900     IF WS-CEL-LEN > 0 THEN
028000        MOVE WS-CEL-TRIM(1:WS-CEL-LEN)
028100                TO WS-HEADER-TEXT(WS-HEADER-LEN + 1:
028200                                  WS-CEL-LEN)
028300        ADD WS-CEL-LEN TO WS-HEADER-LEN
028400     END-IF
028500*
028600     IF WS-HDR-BOX-CNT < 80 THEN
028700        ADD 1 TO WS-HDR-BOX-CNT
028800        MOVE TB-TEXT OF TEXTBOX-IN TO HB-TEXT(WS-HDR-BOX-CNT)
028900        MOVE TB-CONF OF TEXTBOX-IN TO HB-CONF(WS-HDR-BOX-CNT)
029000     END-IF.
029100*
029200 2150-ACUM-CABEC-F. EXIT.
029300*
029400*-----------------------------------------------------------------
029500*     AGRUPA RECUADROS DE TABLA EN FILAS POR PROXIMIDAD VERTICAL
029600*     (|Y - ROWY| <= 25 PERTENECE A LA FILA ABIERTA).
029700 2200-ACUM-FILA-I.
029800*
029900     IF NOT WS-HAY-FILA-ABIERTA THEN
030000        SET WS-HAY-FILA-ABIERTA TO TRUE
030100        MOVE TB-Y OF TEXTBOX-IN TO WS-ROW-Y
030200     END-IF
030300*
030400     IF WS-ROW-Y > TB-Y OF TEXTBOX-IN THEN
030500        COMPUTE WS-IX = WS-ROW-Y - TB-Y OF TEXTBOX-IN
030600     ELSE
030700        COMPUTE WS-IX = TB-Y OF TEXTBOX-IN - WS-ROW-Y
030800     END-IF
030900*
031000     IF WS-IX > 25 THEN
031100        PERFORM 2250-CERRAR-FILA-I THRU 2250-CERRAR-FILA-F
031200        SET WS-HAY-FILA-ABIERTA TO TRUE
031300        MOVE TB-Y OF TEXTBOX-IN TO WS-ROW-Y
031400     END-IF
031500*
031600     IF WS-CELL-CNT < 12 THEN
031700        ADD 1 TO WS-CELL-CNT
031800        MOVE TB-TEXT OF TEXTBOX-IN TO WC-TEXT(WS-CELL-CNT)
031900        MOVE TB-CONF OF TEXTBOX-IN TO WC-CONF(WS-CELL-CNT)
032000        MOVE TB-X    OF TEXTBOX-IN TO WC-X(WS-CELL-CNT)
032100     END-IF.
032200*
032300 2200-ACUM-FILA-F. EXIT.
032400*
032500*-----------------------------------------------------------------
032600*     CIERRA LA FILA ABIERTA: LA ORDENA POR X Y LA CLASIFICA SI
032700*     TIENE AL MENOS 5 CELDAS (REGLA DE NEGOCIO U3).
032800 2250-CERRAR-FILA-I.
032900*
033000     IF WS-CELL-CNT >= 5 THEN
033100        ADD 1 TO WS-FILAS-CANT
033200        PERFORM 2260-ORDEN-CELDAS-I THRU 2260-ORDEN-CELDAS-F
033300        PERFORM 3000-PARSE-FILA-I   THRU 3000-PARSE-FILA-F
033400     END-IF
033500*
033600     MOVE ZEROS TO WS-CELL-CNT
033700     SET  WS-HAY-FILA-ABIERTA TO 'N'.
033800*
033900 2250-CERRAR-FILA-F. EXIT.
034000*
034100*-----------------------------------------------------------------
034200*     ORDENA LAS CELDAS DE LA FILA POR X ASCENDENTE (BURBUJA
034300*     ESTABLE); LA OCR NO SIEMPRE LAS ENTREGA DE IZQ. A DER.
034400 2260-ORDEN-CELDAS-I.
034500*
034600     MOVE 'S' TO WS-ROW-ABIERTA
034700*
034800     PERFORM 2265-PASADA-BURBUJA-I THRU 2265-PASADA-BURBUJA-F
034900             UNTIL WS-ROW-ABIERTA = 'N'.
035000*
035100 2260-ORDEN-CELDAS-F. EXIT.
035200*
035300 2265-PASADA-BURBUJA-I.
035400*
035500     MOVE 'N' TO WS-ROW-ABIERTA
035600*
035700     PERFORM 2270-COMPARAR-PAR-I THRU 2270-COMPARAR-PAR-F
035800             VARYING WS-CELL-IX FROM 1 BY 1
035900             UNTIL WS-CELL-IX >= WS-CELL-CNT.
036000*
036100 2265-PASADA-BURBUJA-F. EXIT.
036200*
036300 2270-COMPARAR-PAR-I.
036400*
036500     IF WC-X(WS-CELL-IX) > WC-X(WS-CELL-IX + 1) THEN
036600        MOVE WC-TEXT(WS-CELL-IX)     TO WS-CEL-TRIM
036700        MOVE WC-CONF(WS-CELL-IX)     TO WS-VALOR-CONF
036800        MOVE WC-X(WS-CELL-IX)        TO WS-IX
036900*
037000        MOVE WC-TEXT(WS-CELL-IX + 1) TO WC-TEXT(WS-CELL-IX)
037100        MOVE WC-CONF(WS-CELL-IX + 1) TO WC-CONF(WS-CELL-IX)
037200        MOVE WC-X(WS-CELL-IX + 1)    TO WC-X(WS-CELL-IX)
037300*
037400        MOVE WS-CEL-TRIM             TO WC-TEXT(WS-CELL-IX + 1)
037500        MOVE WS-VALOR-CONF           TO WC-CONF(WS-CELL-IX + 1)
037600        MOVE WS-IX                   TO WC-X(WS-CELL-IX + 1)
037700*
037800        MOVE 'S' TO WS-ROW-ABIERTA
037900     END-IF.
038000*
038100 2270-COMPARAR-PAR-F. EXIT.
038200*
038300*-----------------------------------------------------------------
038400*     CLASIFICA CADA CELDA DE LA FILA (U3) Y ARMA LA LECTURA.
038500 3000-PARSE-FILA-I.
038600*
038700     INITIALIZE CP-READING-REG
038800     MOVE 'N' TO WS-GOT-TIME WS-GOT-DATE WS-GOT-REMARK
038900     MOVE ZEROS TO WS-NUM-CNT WS-GAUGE-CNT
039000*
039100     PERFORM 3100-CLASIF-CELDA-I THRU 3100-CLASIF-CELDA-F
039200             VARYING WS-CELL-IX FROM 1 BY 1
039300             UNTIL WS-CELL-IX > WS-CELL-CNT
039400*
039500     PERFORM 3200-DISTRIB-NUM-I THRU 3200-DISTRIB-NUM-F
039600             VARYING WS-NUM-IX FROM 1 BY 1
039700             UNTIL WS-NUM-IX > WS-NUM-CNT
039800*
039900     PERFORM 3300-ACEPTAR-FILA-I THRU 3300-ACEPTAR-FILA-F.
040000*
040100 3000-PARSE-FILA-F. EXIT.
040200*
040300*-----------------------------------------------------------------
040400*     CLASIFICA UNA CELDA COMO HORA / FECHA / NUMERICA / REMARK.
040500 3100-CLASIF-CELDA-I.
040600*
040700     MOVE WC-TEXT(WS-CELL-IX) TO WS-CEL-TRIM
040800     PERFORM 8900-TRIM-CELDA-I THRU 8900-TRIM-CELDA-F
040900     MOVE WS-CEL-TRIM TO WS-CEL-NORM
041000     PERFORM 8950-NORMALIZAR-SEP-I THRU 8950-NORMALIZAR-SEP-F
041100*
041200     PERFORM 8960-ES-HORA-I THRU 8960-ES-HORA-F
041300*
041400     IF WS-ETIQ-ENCONTRADA THEN
041500        IF NOT WS-TIME-OK THEN
041600           MOVE WS-CEL-NORM                 TO RD-TIME
041700           MOVE WC-CONF(WS-CELL-IX)          TO RD-TIME-CONF
041800           SET  WS-TIME-OK TO TRUE
041900        END-IF
042000     ELSE
042100        PERFORM 8970-ES-FECHA-I THRU 8970-ES-FECHA-F
042200        IF WS-ETIQ-ENCONTRADA THEN
042300           IF NOT WS-DATE-OK THEN
042400              MOVE WS-CEL-TRIM               TO RD-DATE
042500              MOVE WC-CONF(WS-CELL-IX)        TO RD-DATE-CONF
042600              SET  WS-DATE-OK TO TRUE
042700           END-IF
042800        ELSE
042900           PERFORM 8980-ES-NUMERICA-I THRU 8980-ES-NUMERICA-F
043000           IF WS-CELDA-ES-NUMERICA THEN
043100              IF WS-NUM-CNT < 8 THEN
043200                 ADD 1 TO WS-NUM-CNT
043300                 MOVE WS-PESO              TO WN-VALUE(WS-NUM-CNT)
043400                 MOVE WC-CONF(WS-CELL-IX)  TO WN-CONF(WS-NUM-CNT)
043500              END-IF
043600           ELSE
043700              IF WS-CEL-LEN > 2 AND NOT WS-REMARK-OK THEN
043800                 PERFORM 8990-TIENE-PALABRA-CLAVE-I
043900                    THRU 8990-TIENE-PALABRA-CLAVE-F
044000                 IF NOT WS-ETIQ-ENCONTRADA THEN
044100                    MOVE WS-CEL-TRIM          TO RD-REMARK
044200                    MOVE WC-CONF(WS-CELL-IX)  TO RD-REMARK-CONF
044300                    SET  WS-REMARK-OK TO TRUE
044400                 END-IF
044500              END-IF
044600           END-IF
044700        END-IF
044800     END-IF.
044900*
045000 3100-CLASIF-CELDA-F. EXIT.
045100*
045200*-----------------------------------------------------------------
045300*     DISTRIBUYE LA LISTA DE VALORES NUMERICOS A PRESION Y A LOS
045400*     DIALES 1-4, SEGUN LA MAGNITUD DEL VALOR (REGLA U3).
045500 3200-DISTRIB-NUM-I.
045600*
045700     IF WN-VALUE(WS-NUM-IX) >= 100 THEN
045800        IF RD-PRESSURE-CONF = ZEROS THEN
045900           MOVE WN-VALUE(WS-NUM-IX) TO RD-PRESSURE
046000           MOVE WN-CONF(WS-NUM-IX)  TO RD-PRESSURE-CONF
046100        ELSE
046200           PERFORM 3250-PONER-DIAL-I THRU 3250-PONER-DIAL-F
046300        END-IF
046400     ELSE
046500        IF WN-VALUE(WS-NUM-IX) < 20 THEN
046600           PERFORM 3250-PONER-DIAL-I THRU 3250-PONER-DIAL-F
046700        ELSE
046800           IF RD-PRESSURE-CONF = ZEROS THEN
046900              MOVE WN-VALUE(WS-NUM-IX) TO RD-PRESSURE
047000              MOVE WN-CONF(WS-NUM-IX)  TO RD-PRESSURE-CONF
047100           ELSE
047200              PERFORM 3250-PONER-DIAL-I THRU 3250-PONER-DIAL-F
047300           END-IF
047400        END-IF
047500     END-IF.
047600*
047700 3200-DISTRIB-NUM-F. EXIT.
047800*
047900*-----------------------------------------------------------------
048000*     SOLO SE CONSERVAN LOS PRIMEROS 4 DIALES; EL RESTO SE
048100*     DESCARTA (REGLA U3).
048200 3250-PONER-DIAL-I.
048300*
048400     IF WS-GAUGE-CNT < 4 THEN
048500        ADD 1 TO WS-GAUGE-CNT
048600        EVALUATE WS-GAUGE-CNT
048700           WHEN 1
048800              MOVE WN-VALUE(WS-NUM-IX) TO RD-GAUGE1
048900              MOVE WN-CONF(WS-NUM-IX)  TO RD-GAUGE1-CONF
049000              SET  RD-G1-OK TO TRUE
049100           WHEN 2
049200              MOVE WN-VALUE(WS-NUM-IX) TO RD-GAUGE2
049300              MOVE WN-CONF(WS-NUM-IX)  TO RD-GAUGE2-CONF
049400              SET  RD-G2-OK TO TRUE
049500           WHEN 3
049600              MOVE WN-VALUE(WS-NUM-IX) TO RD-GAUGE3
049700              MOVE WN-CONF(WS-NUM-IX)  TO RD-GAUGE3-CONF
049800              SET  RD-G3-OK TO TRUE
049900           WHEN 4
050000              MOVE WN-VALUE(WS-NUM-IX) TO RD-GAUGE4
050100              MOVE WN-CONF(WS-NUM-IX)  TO RD-GAUGE4-CONF
050200              SET  RD-G4-OK TO TRUE
050300        END-EVALUATE
050400     END-IF.
050500*
050600 3250-PONER-DIAL-F. EXIT.
050700*
050800*-----------------------------------------------------------------
050900*     UNA FILA SE ACEPTA SOLO SI TIENE HORA Y AL MENOS UN DIAL.
051000 3300-ACEPTAR-FILA-I.
051100*
051200     IF WS-TIME-OK AND WS-GAUGE-CNT > 0 THEN
051300        IF NOT WS-REMARK-OK THEN
051400           MOVE 1.0000 TO RD-REMARK-CONF
051500        END-IF
051600        WRITE CP-READING-REG OF READING-OUT
051700        ADD 1 TO WS-LECTURAS-CANT
051800     END-IF.
051900*
052000 3300-ACEPTAR-FILA-F. EXIT.
052100*
052200*-----------------------------------------------------------------
052300*     CORTE DE CONTROL POR PAGINA: CIERRA LA ULTIMA FILA, EXTRAE
052400*     LA CABECERA (U1) Y ESCRIBE LA FICHA DE PROYECTO DE LA
052500*     PAGINA QUE TERMINA.
052600 2700-CIERRE-PAGINA-I.
052700*
052800     IF WS-HAY-FILA-ABIERTA THEN
052900        PERFORM 2250-CERRAR-FILA-I THRU 2250-CERRAR-FILA-F
053000     END-IF
053100*
053200     ADD 1 TO WS-PAGINAS-CANT
053300     PERFORM 3400-EXTRAER-CABECERA-I THRU 3400-EXTRAER-CABECERA-F
053400*
053500     MOVE WS-PAGE-ANT TO PI-PAGE-NO OF PROJNFO-OUT
053600     WRITE CP-PROJNFO-REG OF PROJNFO-OUT
053700*
053800     MOVE SPACES TO WS-HEADER-TEXT
053900     MOVE ZEROS  TO WS-HEADER-LEN WS-HDR-BOX-CNT.
054000*
054100 2700-CIERRE-PAGINA-F. EXIT.
054200*
054300*-----------------------------------------------------------------
054400*     EXTRAE LOS 14 CAMPOS DE CABECERA (U1) DEL TEXTO UNIDO DE
054500*     LOS RECUADROS DE LA ZONA DE CABECERA DE LA PAGINA.
054600 3400-EXTRAER-CABECERA-I.
054700*
054800     INITIALIZE CP-PROJNFO-REG
054810*
054820*     COPIA EN MAYUSCULAS DE LA CABECERA DE LA PAGINA, ARMADA
054830*     UNA SOLA VEZ, PARA QUE LAS 14 BUSQUEDAS DE ETIQUETA QUE
054840*     SIGUEN NO DEPENDAN DEL CASO CON QUE EL OCR LAS LEYO.
054850     MOVE WS-HEADER-TEXT TO WS-HEADER-TEXT-UC
054860     INSPECT WS-HEADER-TEXT-UC CONVERTING
054870             'abcdefghijklmnopqrstuvwxyz' TO
054880             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054900*
055000     MOVE 'TEST NO'              TO WS-SRCH-LABEL
055100     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
055110*     SIN ETIQUETA PRINCIPAL, PROBAMOS EL TOKEN 'P. N / N' QUE
055120*     ALGUNAS PLANILLAS USAN EN SU LUGAR (TKT-0233).
055130     IF NOT WS-ETIQ-ENCONTRADA THEN
055140        MOVE 'P.'                TO WS-SRCH-LABEL
055150        PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
055160     END-IF
055200     MOVE WS-VALOR-TXT  TO PI-TEST-NO
055300     MOVE WS-VALOR-CONF TO PI-TEST-NO-CONF
055400*
055500     MOVE 'PROJECT'              TO WS-SRCH-LABEL
055600     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
055700     MOVE WS-VALOR-TXT  TO PI-PROJECT
055800     MOVE WS-VALOR-CONF TO PI-PROJECT-CONF
055900*
056000     MOVE 'LOCATION'             TO WS-SRCH-LABEL
056100     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
056200     MOVE WS-VALOR-TXT  TO PI-LOCATION
056300     MOVE WS-VALOR-CONF TO PI-LOCATION-CONF
056400*
056500     MOVE 'CONTRACTOR'           TO WS-SRCH-LABEL
056600     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
056700     MOVE WS-VALOR-TXT  TO PI-CONTRACTOR
056800     MOVE WS-VALOR-CONF TO PI-CONTRACT-CONF
056900*
057000     MOVE 'CLIENT(S) NAME'       TO WS-SRCH-LABEL
057100     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
057200     MOVE WS-VALOR-TXT  TO PI-CLIENT-NAME
057300     MOVE WS-VALOR-CONF TO PI-CLIENT-CONF
057400*
057500     MOVE 'PILE DIAMETER'        TO WS-SRCH-LABEL
057600     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
057610*     SIN ETIQUETA, PROBAMOS UN NUMERO SEGUIDO DE 'MM' (TKT-0233).
057620     IF NOT WS-ETIQ-ENCONTRADA THEN
057630        MOVE 'MM'                TO WS-SRCH-LABEL
057640        PERFORM 8812-BUSCAR-NUM-UNIDAD-I
057650                THRU 8812-BUSCAR-NUM-UNIDAD-F
057660        IF WS-ETIQ-ENCONTRADA THEN
057670           PERFORM 8850-CONF-ETIQUETA-I THRU 8850-CONF-ETIQUETA-F
057680        END-IF
057690     END-IF
057700     MOVE WS-VALOR-TXT  TO PI-PILE-DIAM
057800     MOVE WS-VALOR-CONF TO PI-PILE-DIAM-CONF
057900*
058000     MOVE 'DESIGN LOAD'          TO WS-SRCH-LABEL
058100     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
058110*     SIN ETIQUETA, PROBAMOS UN NUMERO SEGUIDO DE 'MT' (TKT-0233).
058120     IF NOT WS-ETIQ-ENCONTRADA THEN
058130        MOVE 'MT'                TO WS-SRCH-LABEL
058140        PERFORM 8812-BUSCAR-NUM-UNIDAD-I
058150                THRU 8812-BUSCAR-NUM-UNIDAD-F
058160        IF WS-ETIQ-ENCONTRADA THEN
058170           PERFORM 8850-CONF-ETIQUETA-I THRU 8850-CONF-ETIQUETA-F
058180        END-IF
058190     END-IF
058200     MOVE WS-VALOR-TXT  TO PI-DESIGN-LOAD
058300     MOVE WS-VALOR-CONF TO PI-DESIGN-LOAD-CNF
058400*
058500     MOVE 'TEST LOAD'            TO WS-SRCH-LABEL
058600     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
058700     MOVE WS-VALOR-TXT  TO PI-TEST-LOAD
058800     MOVE WS-VALOR-CONF TO PI-TEST-LOAD-CONF
058900*
059000     MOVE 'RAM AREA'             TO WS-SRCH-LABEL
059100     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
059110*     SIN ETIQUETA, PROBAMOS UN NUMERO SEGUIDO DE 'CM' (TKT-0233).
059120     IF NOT WS-ETIQ-ENCONTRADA THEN
059130        MOVE 'CM'                TO WS-SRCH-LABEL
059140        PERFORM 8812-BUSCAR-NUM-UNIDAD-I
059150                THRU 8812-BUSCAR-NUM-UNIDAD-F
059160        IF WS-ETIQ-ENCONTRADA THEN
059170           PERFORM 8850-CONF-ETIQUETA-I THRU 8850-CONF-ETIQUETA-F
059180        END-IF
059190     END-IF
059200     MOVE WS-VALOR-TXT  TO PI-RAM-AREA
059300     MOVE WS-VALOR-CONF TO PI-RAM-AREA-CONF
059400*
059500     MOVE 'DATE OF CASTING'      TO WS-SRCH-LABEL
059600     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
059700     MOVE WS-VALOR-TXT  TO PI-DATE-CAST
059800     MOVE WS-VALOR-CONF TO PI-DATE-CAST-CONF
059900*
060000     MOVE 'PILE DEPTH'           TO WS-SRCH-LABEL
060100     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
060200     MOVE WS-VALOR-TXT  TO PI-PILE-DEPTH
060300     MOVE WS-VALOR-CONF TO PI-PILE-DEPTH-CONF
060400*
060500     MOVE 'L.C. OF DIAL GAUGE'   TO WS-SRCH-LABEL
060600     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
060700     MOVE WS-VALOR-TXT  TO PI-LC-DIAL
060800     MOVE WS-VALOR-CONF TO PI-LC-DIAL-CONF
060900*
061000     MOVE 'TYPE OF TEST'         TO WS-SRCH-LABEL
061100     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
061110*     SIN ETIQUETA, PROBAMOS LOS LITERALES DE TIPO DE ENSAYO
061120*     QUE ALGUNAS PLANILLAS IMPRIMEN SUELTOS (TKT-0233).
061130     IF NOT WS-ETIQ-ENCONTRADA THEN
061140        PERFORM 8805-BUSCAR-LITERAL-TIPO-I
061150                THRU 8805-BUSCAR-LITERAL-TIPO-F
061160        IF WS-ETIQ-ENCONTRADA THEN
061170           PERFORM 8850-CONF-ETIQUETA-I THRU 8850-CONF-ETIQUETA-F
061180        END-IF
061190     END-IF
061200     MOVE WS-VALOR-TXT  TO PI-TEST-TYPE
061300     MOVE WS-VALOR-CONF TO PI-TEST-TYPE-CONF
061400*
061500     MOVE 'MIXED DESIGN'         TO WS-SRCH-LABEL
061600     PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
061610*     SIN ETIQUETA, PROBAMOS EL TOKEN 'M-N' QUE ALGUNAS
061620*     PLANILLAS USAN EN SU LUGAR (TKT-0233).
061630     IF NOT WS-ETIQ-ENCONTRADA THEN
061640        MOVE 'M-'                TO WS-SRCH-LABEL
061650        PERFORM 8800-BUSCAR-CAMPO-I THRU 8800-BUSCAR-CAMPO-F
061660     END-IF
061700     MOVE WS-VALOR-TXT  TO PI-MIXED-DESIGN
061800     MOVE WS-VALOR-CONF TO PI-MIXED-DES-CONF.
061900*
062000 3400-EXTRAER-CABECERA-F. EXIT.
062100*
062200*-----------------------------------------------------------------
062300*     BUSCA LA ETIQUETA DEL CAMPO EN WS-SRCH-LABEL DENTRO DEL
062400*     TEXTO UNIDO DE CABECERA Y EXTRAE EL VALOR QUE LA SIGUE,
062500*     SALTEANDO EL SEPARADOR OPCIONAL (: . -) Y LOS ESPACIOS.
062600 8800-BUSCAR-CAMPO-I.
062700*
062800     MOVE SPACES TO WS-VALOR-TXT
062900     MOVE ZEROS  TO WS-VALOR-CONF
063000     SET  WS-VALUE-FOUND TO 'N'
063100*
063200     PERFORM 8820-LARGO-ETIQUETA-I THRU 8820-LARGO-ETIQUETA-F
063210     PERFORM 8822-MAYUSCULAR-ETIQUETA-I
063220             THRU 8822-MAYUSCULAR-ETIQUETA-F
063300     PERFORM 8830-POSICION-ETIQUETA-I
063400             THRU 8830-POSICION-ETIQUETA-F
063500*
063600     IF WS-ETIQ-ENCONTRADA THEN
063700        PERFORM 8840-EXTRAER-VALOR-I THRU 8840-EXTRAER-VALOR-F
063800        PERFORM 8850-CONF-ETIQUETA-I THRU 8850-CONF-ETIQUETA-F
063900     ELSE
064000        MOVE ZEROS TO WS-VALOR-CONF
064100     END-IF.
064200*
064300 8800-BUSCAR-CAMPO-F. EXIT.
064301*
064303*-----------------------------------------------------------------
064305*     PRUEBA LOS LITERALES SUELTOS DE TIPO DE ENSAYO (RVPLT,
064307*     IVPLT, PULLOUT, LATERAL) CUANDO LA ETIQUETA 'TYPE OF TEST'
064309*     NO APARECE EN LA CABECERA (U1) (TKT-0233).
064311 8805-BUSCAR-LITERAL-TIPO-I.
064313*
064315     MOVE 'RVPLT'   TO WS-SRCH-LABEL
064317     PERFORM 8820-LARGO-ETIQUETA-I THRU 8820-LARGO-ETIQUETA-F
064319     PERFORM 8822-MAYUSCULAR-ETIQUETA-I
064321             THRU 8822-MAYUSCULAR-ETIQUETA-F
064323     PERFORM 8830-POSICION-ETIQUETA-I
064324             THRU 8830-POSICION-ETIQUETA-F
064325*
064327     IF NOT WS-ETIQ-ENCONTRADA THEN
064329        MOVE 'IVPLT'   TO WS-SRCH-LABEL
064331        PERFORM 8820-LARGO-ETIQUETA-I THRU 8820-LARGO-ETIQUETA-F
064333        PERFORM 8822-MAYUSCULAR-ETIQUETA-I
064335                THRU 8822-MAYUSCULAR-ETIQUETA-F
064337        PERFORM 8830-POSICION-ETIQUETA-I
064339                THRU 8830-POSICION-ETIQUETA-F
064341     END-IF
064343*
064345     IF NOT WS-ETIQ-ENCONTRADA THEN
064347        MOVE 'PULLOUT'  TO WS-SRCH-LABEL
064349        PERFORM 8820-LARGO-ETIQUETA-I THRU 8820-LARGO-ETIQUETA-F
064351        PERFORM 8822-MAYUSCULAR-ETIQUETA-I
064353                THRU 8822-MAYUSCULAR-ETIQUETA-F
064355        PERFORM 8830-POSICION-ETIQUETA-I
064357                THRU 8830-POSICION-ETIQUETA-F
064359     END-IF
064361*
064363     IF NOT WS-ETIQ-ENCONTRADA THEN
064365        MOVE 'LATERAL'  TO WS-SRCH-LABEL
064367        PERFORM 8820-LARGO-ETIQUETA-I THRU 8820-LARGO-ETIQUETA-F
064369        PERFORM 8822-MAYUSCULAR-ETIQUETA-I
064371                THRU 8822-MAYUSCULAR-ETIQUETA-F
064373        PERFORM 8830-POSICION-ETIQUETA-I
064375                THRU 8830-POSICION-ETIQUETA-F
064377     END-IF
064379*
064381     IF WS-ETIQ-ENCONTRADA THEN
064383        MOVE SPACES TO WS-VALOR-TXT
064385        MOVE WS-SRCH-LABEL(1:WS-SRCH-LEN) TO WS-VALOR-TXT
064387     END-IF.
064389*
064391 8805-BUSCAR-LITERAL-TIPO-F. EXIT.
064393*
064395*-----------------------------------------------------------------
064397*     BUSCA UN NUMERO SEGUIDO DE UNA UNIDAD (P.EJ. '450 MM') EN
064399*     LA CABECERA CUANDO LA ETIQUETA PRINCIPAL NO APARECIO; LA
064401*     UNIDAD VIENE EN WS-SRCH-LABEL (U1) (TKT-0233).
064403 8812-BUSCAR-NUM-UNIDAD-I.
064405*
064407     MOVE 2 TO WS-SRCH-LEN
064409     PERFORM 8822-MAYUSCULAR-ETIQUETA-I
064411             THRU 8822-MAYUSCULAR-ETIQUETA-F
064413     PERFORM 8830-POSICION-ETIQUETA-I
064414             THRU 8830-POSICION-ETIQUETA-F
064415*
064417     IF WS-ETIQ-ENCONTRADA THEN
064419        COMPUTE WS-NUM-END = WS-SRCH-POS - 1
064421        PERFORM 8814-RETROCEDER-ESPACIO-I
064423                THRU 8814-RETROCEDER-ESPACIO-F
064425                UNTIL WS-NUM-END = 0
064427                   OR WS-HEADER-TEXT(WS-NUM-END:1) NOT = SPACE
064429        MOVE WS-NUM-END TO WS-NUM-START
064431        PERFORM 8816-RETROCEDER-DIGITO-I
064433                THRU 8816-RETROCEDER-DIGITO-F
064435                UNTIL WS-NUM-START = 0
064437                   OR (WS-HEADER-TEXT(WS-NUM-START:1) NOT NUMERIC
064439                   AND WS-HEADER-TEXT(WS-NUM-START:1) NOT = '.')
064441        ADD 1 TO WS-NUM-START
064443*
064445        IF WS-NUM-START <= WS-NUM-END THEN
064447           MOVE SPACES TO WS-VALOR-TXT
064449           MOVE WS-HEADER-TEXT(WS-NUM-START:
064451                        WS-NUM-END - WS-NUM-START + 1)
064453                                TO WS-VALOR-TXT
064455           SET WS-VALUE-FOUND TO 'S'
064457        ELSE
064459           SET WS-VALUE-FOUND TO 'N'
064461        END-IF
064463     END-IF.
064465*
064467 8812-BUSCAR-NUM-UNIDAD-F. EXIT.
064469*
064471 8814-RETROCEDER-ESPACIO-I.
064473*
064475     SUBTRACT 1 FROM WS-NUM-END.
064477*
064479 8814-RETROCEDER-ESPACIO-F. EXIT.
064481*
064483 8816-RETROCEDER-DIGITO-I.
064485*
064487     SUBTRACT 1 FROM WS-NUM-START.
064489*
064491 8816-RETROCEDER-DIGITO-F. EXIT.
064493*
064500 8820-LARGO-ETIQUETA-I.
064600*
064700     MOVE 20 TO WS-SRCH-LEN
064800*
064900     PERFORM 8825-ACHICAR-ETIQUETA-I THRU 8825-ACHICAR-ETIQUETA-F
065000             UNTIL WS-SRCH-LEN = 0
065100                OR WS-SRCH-LABEL(WS-SRCH-LEN:1) NOT = SPACE.
065200*
065300 8820-LARGO-ETIQUETA-F. EXIT.
065400*
065500 8825-ACHICAR-ETIQUETA-I.
065600*
065700     SUBTRACT 1 FROM WS-SRCH-LEN.
065800*
065900 8825-ACHICAR-ETIQUETA-F. EXIT.
065910*
065920*-----------------------------------------------------------------
065930*     COPIA WS-SRCH-LABEL A MAYUSCULAS PARA QUE LA POSICION DE LA
065940*     ETIQUETA SE BUSQUE SIN IMPORTAR EL CASO DEL OCR (TKT-0233).
065950 8822-MAYUSCULAR-ETIQUETA-I.
065960*
065970     MOVE WS-SRCH-LABEL TO WS-SRCH-LABEL-UC
065980     INSPECT WS-SRCH-LABEL-UC CONVERTING
065990             'abcdefghijklmnopqrstuvwxyz' TO
066000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
066010*
066020 8822-MAYUSCULAR-ETIQUETA-F. EXIT.
066030*
066100 8830-POSICION-ETIQUETA-I.
066200*
066300     MOVE ZEROS TO WS-SRCH-POS
066400     SET  WS-VALUE-FOUND TO 'N'
066500*
066600     PERFORM 8835-COMPARAR-POS-I THRU 8835-COMPARAR-POS-F
066700             VARYING WS-SRCH-POS FROM 1 BY 1
066800             UNTIL WS-SRCH-POS > (WS-HEADER-LEN - WS-SRCH-LEN + 1)
066900                OR WS-ETIQ-ENCONTRADA.
067000*
067100 8830-POSICION-ETIQUETA-F. EXIT.
067200*
067300 8835-COMPARAR-POS-I.
067400*
067500     IF WS-HEADER-TEXT-UC(WS-SRCH-POS:WS-SRCH-LEN)
067600              IS EQUAL TO WS-SRCH-LABEL-UC(1:WS-SRCH-LEN) THEN
067700        SET WS-VALUE-FOUND TO 'S'
067800     END-IF.
067900*
068000 8835-COMPARAR-POS-F. EXIT.
068100*
068200*-----------------------------------------------------------------
068300*     TOMA HASTA 40 CARACTERES QUE SIGUEN A LA ETIQUETA, SALTA
068400*     SEPARADOR (: . -) Y ESPACIOS, Y RECORTA EL VALOR (U1).
068500 8840-EXTRAER-VALOR-I.
068600*
068700     MOVE SPACES TO WS-CEL-TRIM
068800     COMPUTE WS-IX = WS-SRCH-POS + WS-SRCH-LEN
068900*
069000     PERFORM 8845-SALTAR-SEPARADOR-I THRU 8845-SALTAR-SEPARADOR-F
069100*
069200     IF WS-IX <= WS-HEADER-LEN THEN
069300        IF WS-HEADER-LEN - WS-IX + 1 > 40 THEN
069400           MOVE WS-HEADER-TEXT(WS-IX:40) TO WS-VALOR-TXT
069500        ELSE
069600           MOVE WS-HEADER-TEXT(WS-IX:WS-HEADER-LEN - WS-IX + 1)
069700                                         TO WS-VALOR-TXT
069800        END-IF
069900     END-IF.
070000*
070100 8840-EXTRAER-VALOR-F. EXIT.
070200*
070300 8845-SALTAR-SEPARADOR-I.
070400*
070500     IF WS-IX <= WS-HEADER-LEN THEN
070600        IF WS-HEADER-TEXT(WS-IX:1) = ':' OR
070700           WS-HEADER-TEXT(WS-IX:1) = '.' OR
070800           WS-HEADER-TEXT(WS-IX:1) = '-' THEN
070900           ADD 1 TO WS-IX
071000        END-IF
071100     END-IF
071200*
071300     PERFORM 8847-AVANZAR-ESPACIO-I THRU 8847-AVANZAR-ESPACIO-F
071400             UNTIL WS-IX > WS-HEADER-LEN
071500                OR WS-HEADER-TEXT(WS-IX:1) NOT = SPACE.
071600*
071700 8845-SALTAR-SEPARADOR-F. EXIT.
071800*
071900 8847-AVANZAR-ESPACIO-I.
072000*
072100     ADD 1 TO WS-IX.
072200*
072300 8847-AVANZAR-ESPACIO-F. EXIT.
072400*
072500*-----------------------------------------------------------------
072600*     CONFIANZA = LA DEL PRIMER RECUADRO DE CABECERA CUYO TEXTO
072700*     CONTIENE EL VALOR (SUBCADENA, SIN IMPORTAR EL CASO DEL
072710*     OCR); SI NINGUNO, 0.8000 (U1) (TKT-0233).
072800 8850-CONF-ETIQUETA-I.
072900*
073000     MOVE 0.8000 TO WS-VALOR-CONF
073100*
073200     IF WS-VALOR-TXT NOT = SPACES THEN
073210        MOVE WS-VALOR-TXT TO WS-VALOR-TXT-UC
073220        INSPECT WS-VALOR-TXT-UC CONVERTING
073230                'abcdefghijklmnopqrstuvwxyz' TO
073240                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
073250        PERFORM 8852-LARGO-VALOR-I THRU 8852-LARGO-VALOR-F
073260        SET  WS-CONF-FOUND TO 'N'
073300        PERFORM 8855-BUSCAR-EN-RECUADROS-I
073400           THRU 8855-BUSCAR-EN-RECUADROS-F
073500           VARYING WS-HDR-IX FROM 1 BY 1
073600           UNTIL WS-HDR-IX > WS-HDR-BOX-CNT
073610              OR WS-CONF-YA-HALLADA
073700     END-IF.
073800*
073900 8850-CONF-ETIQUETA-F. EXIT.
073910*
073920*     LARGO RECORTADO DE WS-VALOR-TXT, PARA ACOTAR EL BARRIDO
073930*     DE SUBCADENA SOBRE CADA RECUADRO (TKT-0233).
073940 8852-LARGO-VALOR-I.
073950*
073960     MOVE 40 TO WS-VALOR-LEN
073970*
073980     PERFORM 8854-ACHICAR-VALOR-I THRU 8854-ACHICAR-VALOR-F
073990             UNTIL WS-VALOR-LEN = 0
074000                OR WS-VALOR-TXT(WS-VALOR-LEN:1) NOT = SPACE.
074010*
074020 8852-LARGO-VALOR-F. EXIT.
074030*
074040 8854-ACHICAR-VALOR-I.
074050*
074060     SUBTRACT 1 FROM WS-VALOR-LEN.
074070*
074080 8854-ACHICAR-VALOR-F. EXIT.
074090*
074100 8855-BUSCAR-EN-RECUADROS-I.
074110*
074120     MOVE HB-TEXT(WS-HDR-IX) TO WS-HDR-TXT-UC
074130     INSPECT WS-HDR-TXT-UC CONVERTING
074140             'abcdefghijklmnopqrstuvwxyz' TO
074150             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
074160*
074170     IF WS-VALOR-LEN > 0 THEN
074180        PERFORM 8857-COMPARAR-SUBPOS-I THRU 8857-COMPARAR-SUBPOS-F
074190                VARYING WS-SUBPOS FROM 1 BY 1
074200                UNTIL WS-SUBPOS > (41 - WS-VALOR-LEN)
074210                   OR WS-CONF-YA-HALLADA
074220     END-IF.
074300*
074400 8855-BUSCAR-EN-RECUADROS-F. EXIT.
074410*
074420*     COMPARA LA SUBCADENA DEL RECUADRO EN WS-SUBPOS CONTRA EL
074430*     VALOR; EL PRIMER RECUADRO QUE COINCIDE GANA (TKT-0233).
074440 8857-COMPARAR-SUBPOS-I.
074450*
074460     IF WS-HDR-TXT-UC(WS-SUBPOS:WS-VALOR-LEN)
074470              IS EQUAL TO WS-VALOR-TXT-UC(1:WS-VALOR-LEN) THEN
074480        MOVE HB-CONF(WS-HDR-IX) TO WS-VALOR-CONF
074490        SET WS-CONF-FOUND TO 'S'
074500     END-IF.
074510*
074520 8857-COMPARAR-SUBPOS-F. EXIT.
074800*
074900*-----------------------------------------------------------------
075000*     QUITA ESPACIOS AL FINAL DEL TEXTO DE LA CELDA (WS-CEL-TRIM
075100*     / WS-CEL-LEN).
075200 8900-TRIM-CELDA-I.
075300*
075400     MOVE 40 TO WS-CEL-LEN
075500*
075600     PERFORM 8905-ACHICAR-CELDA-I THRU 8905-ACHICAR-CELDA-F
075700             UNTIL WS-CEL-LEN = 0
075800                OR WS-CEL-TRIM(WS-CEL-LEN:1) NOT = SPACE.
075900*
076000 8900-TRIM-CELDA-F. EXIT.
076100*
076200 8905-ACHICAR-CELDA-I.
076300*
076400     SUBTRACT 1 FROM WS-CEL-LEN.
076500*
076600 8905-ACHICAR-CELDA-F. EXIT.
076700*
076800*-----------------------------------------------------------------
076900*     NORMALIZA SEPARADOR DE HORA: REEMPLAZA '.' POR ':'.
077000 8950-NORMALIZAR-SEP-I.
077100*
077200     INSPECT WS-CEL-NORM CONVERTING '.' TO ':'.
077300*
077400 8950-NORMALIZAR-SEP-F. EXIT.
077500*
077600*-----------------------------------------------------------------
077700*     HORA: 1-2 DIGITOS, ':', EXACTAMENTE 2 DIGITOS (TRAS
077800*     NORMALIZAR EL SEPARADOR).
077900 8960-ES-HORA-I.
078000*
078100     SET WS-VALUE-FOUND TO 'N'
078200*
078300     PERFORM 8965-POSICION-DOSPUNTOS-I
078400             THRU 8965-POSICION-DOSPUNTOS-F
078500*
078600     IF WS-SEP-POS = 2 OR WS-SEP-POS = 3 THEN
078700        IF WS-CEL-LEN = WS-SEP-POS + 2 THEN
078800           IF WS-CEL-NORM(1:WS-SEP-POS - 1) IS NUMERIC AND
078900              WS-CEL-NORM(WS-SEP-POS + 1:2) IS NUMERIC THEN
079000              SET WS-VALUE-FOUND TO 'S'
079100           END-IF
079200        END-IF
079300     END-IF.
079400*
079500 8960-ES-HORA-F. EXIT.
079600*
079700 8965-POSICION-DOSPUNTOS-I.
079800*
079900     MOVE ZEROS TO WS-SEP-POS
080000*
080100     PERFORM 8966-BUSCAR-DOSPUNTOS-I THRU 8966-BUSCAR-DOSPUNTOS-F
080200             VARYING WS-IX FROM 1 BY 1
080300             UNTIL WS-IX > WS-CEL-LEN OR WS-SEP-POS NOT = ZEROS.
080400*
080500 8965-POSICION-DOSPUNTOS-F. EXIT.
080600*
080700 8966-BUSCAR-DOSPUNTOS-I.
080800*
080900     IF WS-CEL-NORM(WS-IX:1) = ':' THEN
081000        MOVE WS-IX TO WS-SEP-POS
081100     END-IF.
081200*
081300 8966-BUSCAR-DOSPUNTOS-F. EXIT.
081400*
081500*-----------------------------------------------------------------
081600*     FECHA: CONTIENE UNA BARRA '/' (PATRON D{1,2}/D{1,2}[/...]).
081700 8970-ES-FECHA-I.
081800*
081900     SET WS-VALUE-FOUND TO 'N'
082000*
082100     PERFORM 8975-BUSCAR-BARRA-I THRU 8975-BUSCAR-BARRA-F
082200             VARYING WS-IX FROM 1 BY 1
082300             UNTIL WS-IX > WS-CEL-LEN OR WS-ETIQ-ENCONTRADA.
082400*
082500 8970-ES-FECHA-F. EXIT.
082600*
082700 8975-BUSCAR-BARRA-I.
082800*
082900     IF WS-CEL-TRIM(WS-IX:1) = '/' THEN
083000        SET WS-VALUE-FOUND TO 'S'
083100     END-IF.
083200*
083300 8975-BUSCAR-BARRA-F. EXIT.
083400*
083500*-----------------------------------------------------------------
083600*     NUMERICA: DIGITOS CON A LO SUMO UN PUNTO DECIMAL (TRAS
083700*     CAMBIAR ',' POR '.'); CONVIERTE A WS-PESO.
083800 8980-ES-NUMERICA-I.
083900*
084000     MOVE WS-CEL-TRIM TO WS-CEL-NORM
084100     INSPECT WS-CEL-NORM CONVERTING ',' TO '.'
084200*
084300     SET WS-ES-NUMERICA TO 'N'
084400     MOVE ZEROS TO WS-PUNTOS WS-PESO
084500*
084600     IF WS-CEL-LEN > 0 THEN
084700        PERFORM 8985-CONTAR-PUNTOS-I THRU 8985-CONTAR-PUNTOS-F
084800                VARYING WS-IX FROM 1 BY 1
084900                UNTIL WS-IX > WS-CEL-LEN
085000        IF WS-PUNTOS <= 1 THEN
085100           PERFORM 8986-VALIDAR-DIGITOS-I
085200                   THRU 8986-VALIDAR-DIGITOS-F
085300           IF WS-CELDA-ES-NUMERICA THEN
085400              PERFORM 8987-CONVERTIR-NUMERO-I
085500                 THRU 8987-CONVERTIR-NUMERO-F
085600           END-IF
085700        END-IF
085800     END-IF.
085900*
086000 8980-ES-NUMERICA-F. EXIT.
086100*
086200 8985-CONTAR-PUNTOS-I.
086300*
086400     IF WS-CEL-NORM(WS-IX:1) = '.' THEN
086500        ADD 1 TO WS-PUNTOS
086600     END-IF.
086700*
086800 8985-CONTAR-PUNTOS-F. EXIT.
086900*
087000 8986-VALIDAR-DIGITOS-I.
087100*
087200     SET WS-ES-NUMERICA TO 'S'
087300*
087400     PERFORM 8988-VALIDAR-UN-DIGITO-I
087500             THRU 8988-VALIDAR-UN-DIGITO-F
087600             VARYING WS-IX FROM 1 BY 1
087700             UNTIL WS-IX > WS-CEL-LEN OR NOT WS-CELDA-ES-NUMERICA.
087800*
087900 8986-VALIDAR-DIGITOS-F. EXIT.
088000*
088100 8988-VALIDAR-UN-DIGITO-I.
088200*
088300     IF WS-CEL-NORM(WS-IX:1) NOT = '.' THEN
088400        IF WS-CEL-NORM(WS-IX:1) NOT NUMERIC THEN
088500           SET WS-ES-NUMERICA TO 'N'
088600        END-IF
088700     END-IF.
088800*
088900 8988-VALIDAR-UN-DIGITO-F. EXIT.
089000*
089100*-----------------------------------------------------------------
089200*     CONVIERTE EL TEXTO NUMERICO YA VALIDADO A WS-PESO, CON
089300*     HASTA 2 DECIMALES, SIN USAR FUNCIONES INTRINSECAS.
089400 8987-CONVERTIR-NUMERO-I.
089500*
089600     MOVE ZEROS TO WS-PESO WS-INT-PART WS-DEC-PART WS-SEP-POS
089700*
089800     PERFORM 8989-UBICAR-PUNTO-I THRU 8989-UBICAR-PUNTO-F
089900             VARYING WS-IX FROM 1 BY 1
090000             UNTIL WS-IX > WS-CEL-LEN OR WS-SEP-POS NOT = ZEROS
090100*
090200     IF WS-SEP-POS = ZEROS THEN
090300        MOVE WS-CEL-NORM(1:WS-CEL-LEN) TO WS-INT-PART
090400     ELSE
090500        COMPUTE WS-INT-LEN = WS-SEP-POS - 1
090600        IF WS-INT-LEN > 0 THEN
090700           MOVE WS-CEL-NORM(1:WS-INT-LEN) TO WS-INT-PART
090800        END-IF
090900        COMPUTE WS-DEC-LEN = WS-CEL-LEN - WS-SEP-POS
091000        EVALUATE WS-DEC-LEN
091100           WHEN 1
091200              MOVE WS-CEL-NORM(WS-SEP-POS + 1:1) TO WS-DEC-DIGIT1
091300              MOVE ZERO TO WS-DEC-DIGIT2
091400           WHEN 0
091500              CONTINUE
091600           WHEN OTHER
091700              MOVE WS-CEL-NORM(WS-SEP-POS + 1:2) TO WS-DEC-PART
091800        END-EVALUATE
091900     END-IF
092000*
092100     COMPUTE WS-PESO = WS-INT-PART + (WS-DEC-PART / 100).
092200*
092300 8987-CONVERTIR-NUMERO-F. EXIT.
092400*
092500 8989-UBICAR-PUNTO-I.
092600*
092700     IF WS-CEL-NORM(WS-IX:1) = '.' THEN
092800        MOVE WS-IX TO WS-SEP-POS
092900     END-IF.
093000*
093100 8989-UBICAR-PUNTO-F. EXIT.
093200*
093300*-----------------------------------------------------------------
093400*     VERDADERO SI LA CELDA CONTIENE ALGUNA PALABRA CLAVE DE
093500*     CABECERA DE TABLA (DATE/TIME/PRESSURE/READING/GAUGE), EN
093600*     CUYO CASO NO SE LA TOMA COMO OBSERVACION (U3).
093700 8990-TIENE-PALABRA-CLAVE-I.
093800*
093900     SET WS-VALUE-FOUND TO 'N'
094000     MOVE WS-CEL-TRIM TO WS-CEL-NORM
094100     INSPECT WS-CEL-NORM CONVERTING
094200             'abcdefghijklmnopqrstuvwxyz' TO
094300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
094400*
094500     IF WS-CEL-LEN > 0 THEN
094600        PERFORM 8995-COMPARAR-CLAVE-I THRU 8995-COMPARAR-CLAVE-F
094700     END-IF.
094800*
094900 8990-TIENE-PALABRA-CLAVE-F. EXIT.
095000*
095100*     BUSCA CADA PALABRA CLAVE POR SUBCADENA DENTRO DE LA CELDA,
095120*     NO POR IGUALDAD COMPLETA, PARA QUE 'TIME CHECK' O 'NO
095140*     GAUGE' TAMBIEN QUEDEN EXCLUIDAS COMO OBSERVACION (TKT-0247).
095160 8995-COMPARAR-CLAVE-I.
095180*
095200     PERFORM 8996-PROBAR-CLAVE-I THRU 8996-PROBAR-CLAVE-F
095220             VARYING WS-CLV-IX FROM 1 BY 1
095240             UNTIL WS-CLV-IX > 5 OR WS-ETIQ-ENCONTRADA.
095260*
095280 8995-COMPARAR-CLAVE-F. EXIT.
095300*
095320*     CARGA LA PALABRA CLAVE NUMERO WS-CLV-IX Y SU LARGO, LUEGO
095340*     BARRE TODAS LAS POSICIONES DE INICIO POSIBLES DENTRO DE LA
095360*     CELDA NORMALIZADA (TKT-0247).
095380 8996-PROBAR-CLAVE-I.
095400*
095420     EVALUATE WS-CLV-IX
095440        WHEN 1  MOVE 'DATE'     TO WS-CLV-PALABRA
095460                MOVE 4          TO WS-CLV-LARGO
095480        WHEN 2  MOVE 'TIME'     TO WS-CLV-PALABRA
095500                MOVE 4          TO WS-CLV-LARGO
095520        WHEN 3  MOVE 'PRESSURE' TO WS-CLV-PALABRA
095540                MOVE 8          TO WS-CLV-LARGO
095560        WHEN 4  MOVE 'READING'  TO WS-CLV-PALABRA
095580                MOVE 7          TO WS-CLV-LARGO
095600        WHEN OTHER
095620                MOVE 'GAUGE'    TO WS-CLV-PALABRA
095640                MOVE 5          TO WS-CLV-LARGO
095660     END-EVALUATE
095680*
095700     IF WS-CEL-LEN NOT < WS-CLV-LARGO THEN
095720        PERFORM 8997-COMPARAR-SUBPOS-CLAVE-I
095740                THRU 8997-COMPARAR-SUBPOS-CLAVE-F
095760                VARYING WS-CLV-SUBPOS FROM 1 BY 1
095780                UNTIL WS-CLV-SUBPOS >
095800                         (WS-CEL-LEN - WS-CLV-LARGO + 1)
095820                   OR WS-ETIQ-ENCONTRADA
095840     END-IF.
095860*
095880 8996-PROBAR-CLAVE-F. EXIT.
095900*
095920*     COMPARA LA SUBCADENA DE LA CELDA QUE ARRANCA EN EL
095940*     SUBPOS CONTRA LA PALABRA CLAVE ACTUAL (TKT-0247).
095960 8997-COMPARAR-SUBPOS-CLAVE-I.
095980*
096000     IF WS-CEL-NORM(WS-CLV-SUBPOS:WS-CLV-LARGO)
096020              IS EQUAL TO WS-CLV-PALABRA(1:WS-CLV-LARGO) THEN
096040        SET WS-VALUE-FOUND TO 'S'
096060     END-IF.
096080*
096100 8997-COMPARAR-SUBPOS-CLAVE-F. EXIT.
096200*
096300*-----------------------------------------------------------------
096400 2900-LEER-BOX-I.
096500*
096600     READ TEXTBOX-IN
096700*
096800     EVALUATE FS-TEXTBOX
096900        WHEN '00'
097000           CONTINUE
097100        WHEN '10'
097200           SET WS-FIN-LECTURA TO TRUE
097300        WHEN OTHER
097400           DISPLAY '* ERROR EN LECTURA TEXTBOX-IN = ' FS-TEXTBOX
097500           SET WS-FIN-LECTURA TO TRUE
097600     END-EVALUATE.
097700*
097800 2900-LEER-BOX-F. EXIT.
097900*
098000*-----------------------------------------------------------------
098100 9999-FINAL-I.
098200*
098300     IF WS-CUADROS-CANT > 0 THEN
098400        PERFORM 2700-CIERRE-PAGINA-I THRU 2700-CIERRE-PAGINA-F
098500     END-IF
098600*
098700     DISPLAY '* PLTEXTR - PAGINAS LEIDAS.....: ' WS-PAGINAS-CANT
098800     DISPLAY '* PLTEXTR - CUADROS DE TEXTO....: ' WS-CUADROS-CANT
098900     DISPLAY '* PLTEXTR - FILAS FORMADAS......: ' WS-FILAS-CANT
099000     DISPLAY '* PLTEXTR - LECTURAS ACEPTADAS..: ' WS-LECTURAS-CANT
099100*
099200     CLOSE TEXTBOX-IN
099300     CLOSE PROJNFO-OUT
099400     CLOSE READING-OUT.
099500*
099600 9999-FINAL-F. EXIT.
099700*
099800 END PROGRAM PLTEXTR.

