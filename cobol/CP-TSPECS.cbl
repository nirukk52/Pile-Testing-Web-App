000100*////////////////// (CP-TSPECS) /////////////////////////////////
000200**************************************
000300*     LAYOUT FICHA TECNICA DEL PILOTE BAJO PRUEBA               *
000400*     LARGO REGISTRO = 40 BYTES                                 *
000500**************************************
000600*     POSICION RELATIVA (01:07) DIAMETRO DEL PILOTE, MM
000700 01  CP-TSPECS-REG.
000800     03  TS-PILE-DIAM-MM     PIC S9(5)V99 VALUE ZEROS.
000900*     POSICION RELATIVA (08:05) PROFUNDIDAD DEL PILOTE, METROS
001000     03  TS-PILE-DEPTH-M     PIC S9(3)V99 VALUE ZEROS.
001100*     POSICION RELATIVA (13:07) AREA DEL PISTON DEL GATO, CM2
001200*     CRITICA PARA LA VALIDACION FISICA DE CADA LECTURA (U6)
001300     03  TS-RAM-AREA-CM2     PIC S9(5)V99 VALUE ZEROS.
001400*     POSICION RELATIVA (20:06) CARGA DE PRUEBA ESPECIFICADA, MT
001500     03  TS-TEST-LOAD-MT     PIC S9(4)V99 VALUE ZEROS.
001600*     POSICION RELATIVA (26:08) TIPO DE PRUEBA
001700     03  TS-TEST-TYPE        PIC X(08)    VALUE SPACES.
001800         88  TS-TIPO-VALIDO  VALUE 'VERTICAL' 'LATERAL '
001900                                   'PULLOUT '.
002000*     RELLENO PARA COMPLETAR LOS 40 BYTES DEL REGISTRO
002100     03  FILLER              PIC X(07)    VALUE SPACES.
002200*//////////////////////////////////////////////////////////////
