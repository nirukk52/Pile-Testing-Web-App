000100*////////////////// (CP-TEXTBOX) ////////////////////////////////
000200**************************************
000300*     LAYOUT TEXT-BOX OCR DE PLANILLA DE CARGA SOBRE PILOTE     *
000400*     LARGO REGISTRO = 80 BYTES                                 *
000500**************************************
000600*     POSICION RELATIVA (01:03) NUMERO DE PAGINA FUENTE
000700 01  CP-TEXTBOX-REG.
000800     03  TB-PAGE-NO          PIC 9(03)    VALUE ZEROS.
000900*     POSICION RELATIVA (04:40) TEXTO RECONOCIDO POR EL OCR
001000     03  TB-TEXT             PIC X(40)    VALUE SPACES.
001100*     POSICION RELATIVA (44:05) CONFIANZA DEL OCR (0,0000-1,0000)
001200     03  TB-CONF             PIC 9V9999   VALUE ZEROS.
001300*     POSICION RELATIVA (49:05) CENTRO X DEL RECUADRO, PIXELES
001400     03  TB-X                PIC 9(05)    VALUE ZEROS.
001500*     POSICION RELATIVA (54:05) CENTRO Y DEL RECUADRO, PIXELES
001600     03  TB-Y                PIC 9(05)    VALUE ZEROS.
001700*     POSICION RELATIVA (59:22) PARA USO FUTURO
001800     03  FILLER              PIC X(22)    VALUE SPACES.
001900*//////////////////////////////////////////////////////////////
