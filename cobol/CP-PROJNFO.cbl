000100*////////////////// (CP-PROJNFO) ////////////////////////////////
000200**************************************
000300*     LAYOUT FICHA DE DATOS DE PROYECTO (14 CAMPOS + CONFIANZA) *
000400*     LARGO REGISTRO = 640 BYTES                                *
000500**************************************
000600*     POSICION RELATIVA (01:03) PAGINA DE ORIGEN DE LA FICHA
000700 01  CP-PROJNFO-REG.
000800     03  PI-PAGE-NO          PIC 9(03)    VALUE ZEROS.
000900*     LOS 14 CAMPOS DE CABECERA, CADA UNO CON SU CONFIANZA
001000     03  PI-TEST-NO          PIC X(40)    VALUE SPACES.
001100     03  PI-TEST-NO-CONF     PIC 9V9999   VALUE ZEROS.
001200     03  PI-PROJECT          PIC X(40)    VALUE SPACES.
001300     03  PI-PROJECT-CONF     PIC 9V9999   VALUE ZEROS.
001400     03  PI-LOCATION         PIC X(40)    VALUE SPACES.
001500     03  PI-LOCATION-CONF    PIC 9V9999   VALUE ZEROS.
001600     03  PI-CONTRACTOR       PIC X(40)    VALUE SPACES.
001700     03  PI-CONTRACT-CONF    PIC 9V9999   VALUE ZEROS.
001800     03  PI-CLIENT-NAME      PIC X(40)    VALUE SPACES.
001900     03  PI-CLIENT-CONF      PIC 9V9999   VALUE ZEROS.
002000     03  PI-PILE-DIAM        PIC X(40)    VALUE SPACES.
002100     03  PI-PILE-DIAM-CONF   PIC 9V9999   VALUE ZEROS.
002200     03  PI-DESIGN-LOAD      PIC X(40)    VALUE SPACES.
002300     03  PI-DESIGN-LOAD-CNF  PIC 9V9999   VALUE ZEROS.
002400     03  PI-TEST-LOAD        PIC X(40)    VALUE SPACES.
002500     03  PI-TEST-LOAD-CONF   PIC 9V9999   VALUE ZEROS.
002600     03  PI-RAM-AREA         PIC X(40)    VALUE SPACES.
002700     03  PI-RAM-AREA-CONF    PIC 9V9999   VALUE ZEROS.
002800     03  PI-DATE-CAST        PIC X(40)    VALUE SPACES.
002900     03  PI-DATE-CAST-CONF   PIC 9V9999   VALUE ZEROS.
003000     03  PI-PILE-DEPTH       PIC X(40)    VALUE SPACES.
003100     03  PI-PILE-DEPTH-CONF  PIC 9V9999   VALUE ZEROS.
003200     03  PI-LC-DIAL          PIC X(40)    VALUE SPACES.
003300     03  PI-LC-DIAL-CONF     PIC 9V9999   VALUE ZEROS.
003400     03  PI-TEST-TYPE        PIC X(40)    VALUE SPACES.
003500     03  PI-TEST-TYPE-CONF   PIC 9V9999   VALUE ZEROS.
003600     03  PI-MIXED-DESIGN     PIC X(40)    VALUE SPACES.
003700     03  PI-MIXED-DES-CONF   PIC 9V9999   VALUE ZEROS.
003800*     RELLENO PARA COMPLETAR LOS 640 BYTES DEL REGISTRO
003900     03  FILLER              PIC X(07)    VALUE SPACES.
004000*//////////////////////////////////////////////////////////////
