000100*////////////////// (CP-READING) ////////////////////////////////
000200**************************************
000300*     LAYOUT LECTURA DE MANOMETRO Y DIALES DE LA PRUEBA DE CARGA*
000400*     LARGO REGISTRO = 130 BYTES                                *
000500**************************************
000600*     POSICION RELATIVA (01:10) FECHA DD/MM/AAAA (PUEDE IR VACIA)
000700 01  CP-READING-REG.
000800     03  RD-DATE             PIC X(10)    VALUE SPACES.
000900     03  RD-DATE-CONF        PIC 9V9999   VALUE ZEROS.
001000*     POSICION RELATIVA (16:05) HORA HH:MM EN FORMATO 24 HORAS
001100     03  RD-TIME             PIC X(05)    VALUE SPACES.
001200     03  RD-TIME-CONF        PIC 9V9999   VALUE ZEROS.
001300*     POSICION RELATIVA (26:06) PRESION DE MANOMETRO, KG/CM2
001400     03  RD-PRESSURE         PIC S9(4)V99 VALUE ZEROS.
001500     03  RD-PRESSURE-CONF    PIC 9V9999   VALUE ZEROS.
001600*     DEFLEXION DE LOS 4 DIALES, MM, CON SU BANDERA DE PRESENCIA
001700     03  RD-GAUGE1           PIC S9(3)V99 VALUE ZEROS.
001800     03  RD-GAUGE1-CONF      PIC 9V9999   VALUE ZEROS.
001900     03  RD-GAUGE2           PIC S9(3)V99 VALUE ZEROS.
002000     03  RD-GAUGE2-CONF      PIC 9V9999   VALUE ZEROS.
002100     03  RD-GAUGE3           PIC S9(3)V99 VALUE ZEROS.
002200     03  RD-GAUGE3-CONF      PIC 9V9999   VALUE ZEROS.
002300     03  RD-GAUGE4           PIC S9(3)V99 VALUE ZEROS.
002400     03  RD-GAUGE4-CONF      PIC 9V9999   VALUE ZEROS.
002500*     POSICION RELATIVA (96:30) OBSERVACION LIBRE (PUEDE IR VACIA)
002600     03  RD-REMARK           PIC X(30)    VALUE SPACES.
002700     03  RD-REMARK-CONF      PIC 9V9999   VALUE ZEROS.
002800*     BANDERAS DE PRESENCIA DE CADA DIAL (Y=PRESENTE, N=AUSENTE)
002900     03  RD-GAUGE-FLAGS.
003000         05  RD-G1-FLAG      PIC X        VALUE 'N'.
003100             88  RD-G1-OK             VALUE 'Y'.
003200         05  RD-G2-FLAG      PIC X        VALUE 'N'.
003300             88  RD-G2-OK             VALUE 'Y'.
003400         05  RD-G3-FLAG      PIC X        VALUE 'N'.
003500             88  RD-G3-OK             VALUE 'Y'.
003600         05  RD-G4-FLAG      PIC X        VALUE 'N'.
003700             88  RD-G4-OK             VALUE 'Y'.
003800*     RELLENO PARA COMPLETAR LOS 130 BYTES DEL REGISTRO
003900     03  FILLER              PIC X(11)    VALUE SPACES.
004000*//////////////////////////////////////////////////////////////
