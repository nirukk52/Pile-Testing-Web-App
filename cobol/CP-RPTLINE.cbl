000100*////////////////// (CP-RPTLINE) ////////////////////////////////
000200**************************************
000300*     LINEAS DE IMPRESION DEL REPORTE DE VALIDACION (U6)        *
000400*     LARGO DE LINEA = 132 BYTES (IMPRESORA DE LISTADOS)        *
000500**************************************
000600*     TITULO 1: --- VALIDATING EXTRACTION FOR <TIPO> TEST ---
000700 01  RL-TITLE-TEST.
000800     03  FILLER              PIC X(30)
000900         VALUE '--- VALIDATING EXTRACTION FOR '.
001000     03  RL-TEST-TYPE        PIC X(08)    VALUE SPACES.
001100     03  FILLER              PIC X(09)    VALUE ' TEST ---'.
001200     03  FILLER              PIC X(85)    VALUE SPACES.
001300*
001400*     TITULO 2: USING RAM AREA: <AREA> CM2
001500 01  RL-TITLE-AREA.
001600     03  FILLER              PIC X(16)
001700         VALUE 'USING RAM AREA: '.
001800     03  RL-RAM-AREA         PIC -ZZZZ9.99.
001900     03  FILLER              PIC X(04)    VALUE ' CM2'.
002000     03  FILLER              PIC X(103)   VALUE SPACES.
002100*
002200*     LINEA DE DESVIO: ROW <ID> MATH MISMATCH: PRESSURE <P> *
002300*     AREA <A> / 1000 = <CALC> MT, EXTRACTED <LOAD> MT
002400 01  RL-MISMATCH-LINE.
002500     03  FILLER              PIC X(04)    VALUE 'ROW '.
002600     03  RL-ROW-ID           PIC ZZZ9.
002700     03  FILLER              PIC X(25)
002800         VALUE ' MATH MISMATCH: PRESSURE '.
002900     03  RL-PRESSURE         PIC -ZZZ9.99.
003000     03  FILLER              PIC X(08)    VALUE ' * AREA '.
003100     03  RL-RAM-AREA-2       PIC -ZZZZ9.99.
003200     03  FILLER              PIC X(10)    VALUE ' / 1000 = '.
003300     03  RL-CALC-LOAD        PIC -ZZZ9.99.
003400     03  FILLER              PIC X(15)    VALUE ' MT, EXTRACTED '.
003500     03  RL-EXTR-LOAD        PIC -ZZZ9.99.
003600     03  FILLER              PIC X(03)    VALUE ' MT'.
003700     03  FILLER              PIC X(30)    VALUE SPACES.
003800*
003900*     LINEA GENERICA DE TOTALES DE CONTROL (REUTILIZADA PARA
004000*     PAGINAS LEIDAS, CUADROS LEIDOS, FILAS FORMADAS, LECTURAS
004100*     ACEPTADAS, DUPLICADOS DESCARTADOS, LECTURAS ESCRITAS,
004200*     FILAS VALIDADAS Y DESVIOS DETECTADOS).
004300 01  RL-CTL-TOTALS.
004400     03  RL-CTL-CAPTION      PIC X(30)    VALUE SPACES.
004500     03  FILLER              PIC X(02)    VALUE ': '.
004600     03  RL-CTL-VALUE        PIC ZZZZZ9.
004700     03  FILLER              PIC X(94)    VALUE SPACES.
004800*//////////////////////////////////////////////////////////////
