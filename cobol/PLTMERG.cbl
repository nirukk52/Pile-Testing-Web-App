000100******************************************************************
000200* PROGRAM-ID.   PLTMERG
000300* AUTHOR.       M. CASTELLO FRIAS
000400* INSTALLATION. DEPTO DE SISTEMAS - OBRAS VIALES
000500* DATE-WRITTEN. 04/22/1989
000600* DATE-COMPILED.
000700* SECURITY.     CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
000800******************************************************************
000900*                    HISTORIAL DE CAMBIOS
001000* -----------------------------------------------------------
001100* 04/22/1989 MCF  TKT-0132  PRIMERA VERSION. JUNTA LAS LECTURAS    TKT0132
001200*                 DE TODAS LAS PAGINAS DE LA PLANILLA, ORDENA
001300*                 POR FECHA/HORA Y ELIMINA DUPLICADOS.
001400* 10/03/1989 MCF  TKT-0147  SE AGREGA LA SELECCION DE LA FICHA     TKT0147
001500*                 DE PROYECTO DE LA PRIMERA PAGINA CON DATOS.
001600* 06/14/1990 RAV  TKT-0168  ORDEN ESTABLE POR BURBUJA; A IGUALDAD  TKT0168
001700*                 DE CLAVE SE RESPETA EL ORDEN DE ENTRADA (ASI
001800*                 LO PIDIO CONTROL DE CALIDAD PARA AUDITORIA).
001900* 02/27/1991 JLV  TKT-0205  DEDUPLICACION POR HORA+PRESION,        TKT0205
002000*                 CONSERVANDO LA COPIA DE MAYOR CONFIANZA
002100*                 PROMEDIO DE DIALES.
002200* 08/19/1992 RAV  TKT-0238  TOPE DE LA TABLA EN MEMORIA ELEVADO    TKT0238
002300*                 A 700 LECTURAS POR CORRIDA (PLANILLAS LARGAS
002400*                 DE PRUEBAS DE CARGA LENTA).
002500* 05/09/1995 JLV  TKT-0291  CORRECCION: LA CLAVE DE ORDEN NO       TKT0291
002600*                 TOMABA LOS MINUTOS CUANDO FALTABAN EN LA HORA.
002700* 08/03/1998 JLV  TKT-0341  AJUSTE Y2K: LA CLAVE DE FECHA SOLO     TKT0341
002800*                 USA DIA Y MES (DD*100+MM); EL AGNO NO PARTICIPA
002900*                 DE LA CLAVE Y NO HAY ARITMETICA DE SIGLO AQUI.
003000* 01/12/1999 JLV  TKT-0349  VERIFICACION FINAL DE CUMPLIMIENTO Y2K TKT0349
003100*                 SOBRE TODAS LAS COMPARACIONES DE FECHA.
003200* 11/30/2003 PDN  TKT-0398  REPORTE DE DESBORDE DE TABLA CUANDO    TKT0398
003300*                 SE SUPERAN LAS 700 LECTURAS DE UNA CORRIDA.
003400* 09/14/2012 PDN  TKT-0501  REVISION DE MANTENIMIENTO, SIN         TKT0501
003500*                 CAMBIOS DE LOGICA DE NEGOCIO.
003600******************************************************************
003700*
003800*  PROPOSITO:
003900*    SEGUNDO PASO DEL LOTE.  TOMA LAS FICHAS DE PROYECTO Y LAS
004000*    LECTURAS QUE ESCRIBIO PLTEXTR POR CADA PAGINA, ELIGE LA
004100*    FICHA DE PROYECTO DE LA PRIMERA PAGINA QUE TRAE DATOS,
004200*    ORDENA LAS LECTURAS POR FECHA/HORA Y DESCARTA DUPLICADOS
004300*    (MISMA HORA Y PRESION), CONSERVANDO LA DE MAYOR CONFIANZA.
004400*
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. PLTMERG.
004800 AUTHOR. M. CASTELLO FRIAS.
004900 INSTALLATION. DEPTO DE SISTEMAS - OBRAS VIALES.
005000 DATE-WRITTEN. 04/22/1989.
005100 DATE-COMPILED.
005200 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PROJNFO-IN  ASSIGN TO DDPRJIN
006200     ORGANIZATION       IS LINE SEQUENTIAL
006300     ACCESS MODE        IS SEQUENTIAL
006400     FILE STATUS        IS FS-PROJIN.
006500*
006600     SELECT READING-IN  ASSIGN TO DDRDGIN
006700     ORGANIZATION       IS LINE SEQUENTIAL
006800     ACCESS MODE        IS SEQUENTIAL
006900     FILE STATUS        IS FS-RDGIN.
007000*
007100     SELECT PROJNFO-OUT ASSIGN TO DDPRJOUT
007200     ORGANIZATION       IS LINE SEQUENTIAL
007300     ACCESS MODE        IS SEQUENTIAL
007400     FILE STATUS        IS FS-PROJOUT.
007500*
007600     SELECT READING-OUT ASSIGN TO DDRDGOUT
007700     ORGANIZATION       IS LINE SEQUENTIAL
007800     ACCESS MODE        IS SEQUENTIAL
007900     FILE STATUS        IS FS-RDGOUT.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  PROJNFO-IN
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600     COPY CP-PROJNFO.
008700*
008800 FD  READING-IN
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORDING MODE IS F.
009100     COPY CP-READING.
009200*
009300 FD  PROJNFO-OUT
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600     COPY CP-PROJNFO.
009700*
009800 FD  READING-OUT
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100     COPY CP-READING.
010200*
010300 WORKING-STORAGE SECTION.
010400*=================================================================
010500*----------- STATUS DE ARCHIVOS ---------------------------------
010600 77  FS-PROJIN               PIC XX      VALUE SPACES.
010700 77  FS-RDGIN                PIC XX      VALUE SPACES.
010800 77  FS-PROJOUT              PIC XX      VALUE SPACES.
010900 77  FS-RDGOUT               PIC XX      VALUE SPACES.
011000 77  WS-EOF-PROJIN           PIC X       VALUE 'N'.
011100     88  WS-FIN-PROJIN                   VALUE 'Y'.
011200 77  WS-EOF-RDGIN            PIC X       VALUE 'N'.
011300     88  WS-FIN-RDGIN                    VALUE 'Y'.
011400 77  WS-PROY-ELEGIDA         PIC X       VALUE 'N'.
011500     88  WS-HAY-PROYECTO                 VALUE 'S'.
011600*
011700*----------- ACUMULADORES DE CONTROL (PARA EL REPORTE U7) -------
011800 77  WS-PAGINAS-CANT          PIC 9(05) COMP VALUE ZEROS.
011900 77  WS-LECTURAS-IN-CANT      PIC 9(05) COMP VALUE ZEROS.
012000 77  WS-DUPLICADOS-CANT       PIC 9(05) COMP VALUE ZEROS.
012100 77  WS-LECTURAS-OUT-CANT     PIC 9(05) COMP VALUE ZEROS.
012200 77  WS-DESBORDE-CANT         PIC 9(05) COMP VALUE ZEROS.
012300*
012400*----------- TABLA DE LECTURAS EN MEMORIA (U4/U5) ----------------
012500 77  WS-TAB-MAX                PIC 9(03) COMP VALUE 700.
012600 77  WS-RD-CNT                 PIC 9(03) COMP VALUE ZEROS.
012700 01  WS-READING-TABLE.
012800     03  WS-READING-ENTRY OCCURS 700 TIMES INDEXED BY WS-RD-IX.
012900         05  TR-DATE            PIC X(10)    VALUE SPACES.
013000         05  TR-DATE-CONF       PIC 9V9999   VALUE ZEROS.
013100         05  TR-TIME            PIC X(05)    VALUE SPACES.
013200         05  TR-TIME-CONF       PIC 9V9999   VALUE ZEROS.
013300         05  TR-PRESSURE        PIC S9(4)V99 VALUE ZEROS.
013400         05  TR-PRESSURE-CONF   PIC 9V9999   VALUE ZEROS.
013500         05  TR-GAUGE1          PIC S9(3)V99 VALUE ZEROS.
013600         05  TR-GAUGE1-CONF     PIC 9V9999   VALUE ZEROS.
013700         05  TR-GAUGE2          PIC S9(3)V99 VALUE ZEROS.
013800         05  TR-GAUGE2-CONF     PIC 9V9999   VALUE ZEROS.
013900         05  TR-GAUGE3          PIC S9(3)V99 VALUE ZEROS.
014000         05  TR-GAUGE3-CONF     PIC 9V9999   VALUE ZEROS.
014100         05  TR-GAUGE4          PIC S9(3)V99 VALUE ZEROS.
014200         05  TR-GAUGE4-CONF     PIC 9V9999   VALUE ZEROS.
014300         05  TR-REMARK          PIC X(30)    VALUE SPACES.
014400         05  TR-REMARK-CONF     PIC 9V9999   VALUE ZEROS.
014500         05  TR-GAUGE-FLAGS.
014600             07  TR-G1-FLAG     PIC X        VALUE 'N'.
014700                 88  TR-G1-OK            VALUE 'Y'.
014800             07  TR-G2-FLAG     PIC X        VALUE 'N'.
014900                 88  TR-G2-OK            VALUE 'Y'.
015000             07  TR-G3-FLAG     PIC X        VALUE 'N'.
015100                 88  TR-G3-OK            VALUE 'Y'.
015200             07  TR-G4-FLAG     PIC X        VALUE 'N'.
015300                 88  TR-G4-OK            VALUE 'Y'.
015400         05  TR-KEY-DATE        PIC 9(4) COMP VALUE ZEROS.
015500         05  TR-KEY-HOUR        PIC 9(2) COMP VALUE ZEROS.
015600         05  TR-KEY-MIN         PIC 9(2) COMP VALUE ZEROS.
015700         05  TR-DELETED         PIC X        VALUE 'N'.
015800             88  TR-IS-DELETED           VALUE 'Y'.
015900*
016000*----------- AREAS DE TRABAJO PARA ORDEN Y DEDUPLICACION --------
016100 77  WS-IX                     PIC 9(03) COMP VALUE ZEROS.
016200 77  WS-JX                     PIC 9(03) COMP VALUE ZEROS.
016300 77  WS-HUBO-CAMBIO            PIC X        VALUE 'N'.
016400     88  WS-TABLA-CAMBIO                 VALUE 'S'.
016500 01  WS-SWAP-AREA.
016600     03  WS-SWAP-DATE           PIC X(10).
016700     03  WS-SWAP-DATE-CONF      PIC 9V9999.
016800     03  WS-SWAP-TIME           PIC X(05).
016900     03  WS-SWAP-TIME-CONF      PIC 9V9999.
017000     03  WS-SWAP-PRESSURE       PIC S9(4)V99.
017100     03  WS-SWAP-PRESSURE-CONF  PIC 9V9999.
017200     03  WS-SWAP-GAUGE1         PIC S9(3)V99.
017300     03  WS-SWAP-GAUGE1-CONF    PIC 9V9999.
017400     03  WS-SWAP-GAUGE2         PIC S9(3)V99.
017500     03  WS-SWAP-GAUGE2-CONF    PIC 9V9999.
017600     03  WS-SWAP-GAUGE3         PIC S9(3)V99.
017700     03  WS-SWAP-GAUGE3-CONF    PIC 9V9999.
017800     03  WS-SWAP-GAUGE4         PIC S9(3)V99.
017900     03  WS-SWAP-GAUGE4-CONF    PIC 9V9999.
018000     03  WS-SWAP-REMARK         PIC X(30).
018100     03  WS-SWAP-REMARK-CONF    PIC 9V9999.
018200     03  WS-SWAP-FLAGS          PIC X(04).
018300     03  WS-SWAP-KEY-DATE       PIC 9(4).
018400     03  WS-SWAP-KEY-HOUR       PIC 9(2).
018500     03  WS-SWAP-KEY-MIN        PIC 9(2).
018600     03  WS-SWAP-DELETED        PIC X.
018700*
018800*----------- ANALISIS DE FECHA/HORA PARA LA CLAVE DE ORDEN (U4) --
018900 77  WS-SEP-POS                PIC 9(02) COMP VALUE ZEROS.
019000 77  WS-CEL-LEN                PIC 9(02) COMP VALUE ZEROS.
019100 77  WS-LARGO-SUB              PIC S9(03) COMP VALUE ZEROS.
019200 77  WS-DIA                    PIC 9(02)      VALUE ZEROS.
019300 77  WS-MES                    PIC 9(02)      VALUE ZEROS.
019400 77  WS-NORM-FECHA             PIC X(10)      VALUE SPACES.
019500 77  WS-NORM-HORA              PIC X(05)      VALUE SPACES.
019600*     VISTA ALTERNATIVA DE LA FECHA NORMALIZADA PARA EXAMINAR
019700*     CADA CARACTER AL BUSCAR LA BARRA SEPARADORA.
019800 01  WS-NORM-FECHA-VIEW REDEFINES WS-NORM-FECHA.
019900     03  WF-CAR OCCURS 10 TIMES PIC X.
020000*     VISTA ALTERNATIVA DE LA HORA NORMALIZADA, CARACTER POR
020100*     CARACTER, PARA UNA FUTURA RUTINA DE TRAZA DE HORARIOS.
020200 01  WS-NORM-HORA-VIEW REDEFINES WS-NORM-HORA.
020300     03  WH-CAR OCCURS 5 TIMES PIC X.
020400*
020500*----------- PROMEDIO DE CONFIANZA DE DIALES (U5) ---------------
020600 77  WS-PROM-A                 PIC 9V9999     VALUE ZEROS.
020700*     VISTA ALTERNATIVA DEL PROMEDIO PARA DESPLEGARLO POR
020800*     SEPARADO EN LOS LISTADOS DE DEPURACION DE CONFIANZA.
020900 01  WS-PROM-A-VIEW REDEFINES WS-PROM-A.
021000     03  WS-PROM-A-ENTERO      PIC 9.
021100     03  WS-PROM-A-DECIMAL     PIC 9999.
021200 77  WS-PROM-B                 PIC 9V9999     VALUE ZEROS.
021300 77  WS-SUMA-CONF              PIC 9(02)V9999 COMP-3 VALUE ZEROS.
021400*
021500 PROCEDURE DIVISION.
021600*
021700 MAIN-PROGRAM-I.
021800*
021900     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
022000     PERFORM 3100-ORDENAR-I  THRU 3100-ORDENAR-F
022100     PERFORM 3200-DEDUP-I    THRU 3200-DEDUP-F
022200     PERFORM 4000-ESCRIBIR-I THRU 4000-ESCRIBIR-F
022300     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
022400*
022500 MAIN-PROGRAM-F. GOBACK.
022600*
022700*-----------------------------------------------------------------
022800 1000-INICIO-I.
022900*
023000     OPEN INPUT  PROJNFO-IN
023100     OPEN INPUT  READING-IN
023200     OPEN OUTPUT PROJNFO-OUT
023300     OPEN OUTPUT READING-OUT
023400*
023500     PERFORM 1100-CARGAR-PROYECTO-I THRU 1100-CARGAR-PROYECTO-F
023600     PERFORM 1200-CARGAR-LECTURAS-I THRU 1200-CARGAR-LECTURAS-F.
023700*
023800 1000-INICIO-F. EXIT.
023900*
024000*-----------------------------------------------------------------
024100*     LEE TODAS LAS FICHAS DE PROYECTO (UNA POR PAGINA) Y SE
024200*     QUEDA CON LA PRIMERA QUE TRAE ALGUN DATO (U7).
024300 1100-CARGAR-PROYECTO-I.
024400*
024500     PERFORM 1150-LEER-PROYECTO-I THRU 1150-LEER-PROYECTO-F
024600*
024700     PERFORM 1160-UN-PROYECTO-I THRU 1160-UN-PROYECTO-F
024800             UNTIL WS-FIN-PROJIN.
024900*
025000 1100-CARGAR-PROYECTO-F. EXIT.
025100*
025200 1160-UN-PROYECTO-I.
025300*
025400     ADD 1 TO WS-PAGINAS-CANT
025500*
025600     IF NOT WS-HAY-PROYECTO THEN
025700*        SE CONSIDERA "NO VACIA" LA FICHA QUE TRAE ALGUN DATO EN
025800*        CUALQUIERA DE SUS 14 CAMPOS DE TEXTO (PI-PAGE-NO Y LAS
025900*        CONFIANZAS SON NUMERICAS Y NUNCA VIENEN EN BLANCO, POR
026000*        LO QUE NO SIRVEN PARA ESTA PRUEBA).
026100        IF PI-TEST-NO     OF PROJNFO-IN NOT EQUAL SPACES OR
026200           PI-PROJECT     OF PROJNFO-IN NOT EQUAL SPACES OR
026300           PI-LOCATION    OF PROJNFO-IN NOT EQUAL SPACES OR
026400           PI-CONTRACTOR  OF PROJNFO-IN NOT EQUAL SPACES OR
026500           PI-CLIENT-NAME OF PROJNFO-IN NOT EQUAL SPACES OR
026600           PI-PILE-DIAM   OF PROJNFO-IN NOT EQUAL SPACES OR
026700           PI-DESIGN-LOAD OF PROJNFO-IN NOT EQUAL SPACES OR
026800           PI-TEST-LOAD   OF PROJNFO-IN NOT EQUAL SPACES OR
026900           PI-RAM-AREA    OF PROJNFO-IN NOT EQUAL SPACES OR
027000           PI-DATE-CAST   OF PROJNFO-IN NOT EQUAL SPACES OR
027100           PI-PILE-DEPTH  OF PROJNFO-IN NOT EQUAL SPACES OR
027200           PI-LC-DIAL     OF PROJNFO-IN NOT EQUAL SPACES OR
027300           PI-TEST-TYPE   OF PROJNFO-IN NOT EQUAL SPACES OR
027400           PI-MIXED-DESIGN OF PROJNFO-IN NOT EQUAL SPACES THEN
027500           MOVE CP-PROJNFO-REG OF PROJNFO-IN
027600                               TO CP-PROJNFO-REG OF PROJNFO-OUT
027700           SET WS-HAY-PROYECTO TO TRUE
027800        END-IF
027900     END-IF
028000*
028100     PERFORM 1150-LEER-PROYECTO-I THRU 1150-LEER-PROYECTO-F.
028200*
028300 1160-UN-PROYECTO-F. EXIT.
028400*
028500 1150-LEER-PROYECTO-I.
028600*
028700     READ PROJNFO-IN
028800*
028900     EVALUATE FS-PROJIN
029000        WHEN '00'
029100           CONTINUE
029200        WHEN '10'
029300           SET WS-FIN-PROJIN TO TRUE
029400        WHEN OTHER
029500           DISPLAY '* ERROR EN LECTURA PROJNFO-IN = ' FS-PROJIN
029600           SET WS-FIN-PROJIN TO TRUE
029700     END-EVALUATE.
029800*
029900 1150-LEER-PROYECTO-F. EXIT.
030000*
030100*-----------------------------------------------------------------
030200*     CARGA LAS LECTURAS DE TODAS LAS PAGINAS A LA TABLA Y LES
030300*     CALCULA LA CLAVE DE ORDEN CRONOLOGICO (U4).
030400 1200-CARGAR-LECTURAS-I.
030500*
030600     PERFORM 1250-LEER-LECTURA-I THRU 1250-LEER-LECTURA-F
030700*
030800     PERFORM 1260-UNA-LECTURA-I THRU 1260-UNA-LECTURA-F
030900             UNTIL WS-FIN-RDGIN.
031000*
031100 1200-CARGAR-LECTURAS-F. EXIT.
031200*
031300 1260-UNA-LECTURA-I.
031400*
031500     ADD 1 TO WS-LECTURAS-IN-CANT
031600*
031700     IF WS-RD-CNT < WS-TAB-MAX THEN
031800        ADD 1 TO WS-RD-CNT
031900        SET  WS-RD-IX TO WS-RD-CNT
032000        MOVE RD-DATE        OF READING-IN TO TR-DATE(WS-RD-IX)
032100        MOVE RD-DATE-CONF   OF READING-IN
032200                            TO TR-DATE-CONF(WS-RD-IX)
032300        MOVE RD-TIME        OF READING-IN TO TR-TIME(WS-RD-IX)
032400        MOVE RD-TIME-CONF   OF READING-IN
032500                            TO TR-TIME-CONF(WS-RD-IX)
032600        MOVE RD-PRESSURE    OF READING-IN TO TR-PRESSURE(WS-RD-IX)
032700        MOVE RD-PRESSURE-CONF OF READING-IN
032800                            TO TR-PRESSURE-CONF(WS-RD-IX)
032900        MOVE RD-GAUGE1      OF READING-IN TO TR-GAUGE1(WS-RD-IX)
033000        MOVE RD-GAUGE1-CONF OF READING-IN
033100                            TO TR-GAUGE1-CONF(WS-RD-IX)
033200        MOVE RD-GAUGE2      OF READING-IN TO TR-GAUGE2(WS-RD-IX)
033300        MOVE RD-GAUGE2-CONF OF READING-IN
033400                            TO TR-GAUGE2-CONF(WS-RD-IX)
033500        MOVE RD-GAUGE3      OF READING-IN TO TR-GAUGE3(WS-RD-IX)
033600        MOVE RD-GAUGE3-CONF OF READING-IN
033700                            TO TR-GAUGE3-CONF(WS-RD-IX)
033800        MOVE RD-GAUGE4      OF READING-IN TO TR-GAUGE4(WS-RD-IX)
033900        MOVE RD-GAUGE4-CONF OF READING-IN
034000                            TO TR-GAUGE4-CONF(WS-RD-IX)
034100        MOVE RD-REMARK      OF READING-IN TO TR-REMARK(WS-RD-IX)
034200        MOVE RD-REMARK-CONF OF READING-IN
034300                            TO TR-REMARK-CONF(WS-RD-IX)
034400        MOVE RD-G1-FLAG     OF READING-IN TO TR-G1-FLAG(WS-RD-IX)
034500        MOVE RD-G2-FLAG     OF READING-IN TO TR-G2-FLAG(WS-RD-IX)
034600        MOVE RD-G3-FLAG     OF READING-IN TO TR-G3-FLAG(WS-RD-IX)
034700        MOVE RD-G4-FLAG     OF READING-IN TO TR-G4-FLAG(WS-RD-IX)
034800        MOVE 'N'                          TO TR-DELETED(WS-RD-IX)
034900        PERFORM 3000-CLAVE-ORDEN-I THRU 3000-CLAVE-ORDEN-F
035000     ELSE
035100        ADD 1 TO WS-DESBORDE-CANT
035200     END-IF
035300*
035400     PERFORM 1250-LEER-LECTURA-I THRU 1250-LEER-LECTURA-F.
035500*
035600 1260-UNA-LECTURA-F. EXIT.
035700*
035800 1250-LEER-LECTURA-I.
035900*
036000     READ READING-IN
036100*
036200     EVALUATE FS-RDGIN
036300        WHEN '00'
036400           CONTINUE
036500        WHEN '10'
036600           SET WS-FIN-RDGIN TO TRUE
036700        WHEN OTHER
036800           DISPLAY '* ERROR EN LECTURA READING-IN = ' FS-RDGIN
036900           SET WS-FIN-RDGIN TO TRUE
037000     END-EVALUATE.
037100*
037200 1250-LEER-LECTURA-F. EXIT.
037300*
037400*-----------------------------------------------------------------
037500*     CALCULA LA CLAVE (FECHA, HORA, MINUTO) DE LA ENTRADA
037600*     WS-RD-IX DE LA TABLA, SEGUN LA REGLA U4.
037700 3000-CLAVE-ORDEN-I.
037800*
037900     MOVE ZEROS TO TR-KEY-DATE(WS-RD-IX)
038000                   TR-KEY-HOUR(WS-RD-IX)
038100                   TR-KEY-MIN(WS-RD-IX)
038200*
038300     MOVE TR-DATE(WS-RD-IX) TO WS-NORM-FECHA
038400     PERFORM 3010-CLAVE-FECHA-I THRU 3010-CLAVE-FECHA-F
038500*
038600     MOVE TR-TIME(WS-RD-IX) TO WS-NORM-HORA
038700     PERFORM 3050-CLAVE-HORA-I  THRU 3050-CLAVE-HORA-F.
038800*
038900 3000-CLAVE-ORDEN-F. EXIT.
039000*
039100*-----------------------------------------------------------------
039200*     DD*100+MM TOMADOS DE LAS DOS PRIMERAS PARTES SEPARADAS POR
039300*     '/'; CERO SI LA FECHA ESTA EN BLANCO O MAL FORMADA.
039400 3010-CLAVE-FECHA-I.
039500*
039600     MOVE ZEROS TO WS-SEP-POS WS-DIA WS-MES
039700*
039800     PERFORM 3015-POSICION-BARRA-I THRU 3015-POSICION-BARRA-F
039900             VARYING WS-IX FROM 1 BY 1
040000             UNTIL WS-IX > 10 OR WS-SEP-POS NOT = ZEROS
040100*
040200     IF WS-SEP-POS > 1 AND WS-SEP-POS <= 3 THEN
040300        IF WS-NORM-FECHA(1:WS-SEP-POS - 1) IS NUMERIC THEN
040400           MOVE WS-NORM-FECHA(1:WS-SEP-POS - 1) TO WS-DIA
040500           PERFORM 3020-CLAVE-MES-I THRU 3020-CLAVE-MES-F
040600        END-IF
040700     END-IF.
040800*
040900 3010-CLAVE-FECHA-F. EXIT.
041000*
041100 3015-POSICION-BARRA-I.
041200*
041300     IF WS-NORM-FECHA(WS-IX:1) = '/' THEN
041400        MOVE WS-IX TO WS-SEP-POS
041500     END-IF.
041600*
041700 3015-POSICION-BARRA-F. EXIT.
041800*
041900 3020-CLAVE-MES-I.
042000*
042100     MOVE ZEROS TO WS-JX
042200     COMPUTE WS-IX = WS-SEP-POS + 1
042300*
042400     PERFORM 3025-POSICION-BARRA-2-I THRU 3025-POSICION-BARRA-2-F
042500             VARYING WS-IX FROM WS-IX BY 1
042600             UNTIL WS-IX > 10 OR WS-JX NOT = ZEROS
042700*
042800     IF WS-JX = ZEROS THEN
042900        MOVE 11 TO WS-JX
043000     END-IF
043100*
043200     COMPUTE WS-LARGO-SUB = WS-JX - WS-SEP-POS - 1
043300*
043400     IF WS-LARGO-SUB > 0 AND WS-LARGO-SUB <= 2 THEN
043500        IF WS-NORM-FECHA(WS-SEP-POS + 1:WS-LARGO-SUB)
043600                                   IS NUMERIC THEN
043700           MOVE WS-NORM-FECHA(WS-SEP-POS + 1:WS-LARGO-SUB)
043800                                   TO WS-MES
043900           COMPUTE TR-KEY-DATE(WS-RD-IX) = (WS-DIA * 100) + WS-MES
044000        END-IF
044100     END-IF.
044200*
044300 3020-CLAVE-MES-F. EXIT.
044400*
044500 3025-POSICION-BARRA-2-I.
044600*
044700     IF WS-NORM-FECHA(WS-IX:1) = '/' THEN
044800        MOVE WS-IX TO WS-JX
044900     END-IF.
045000*
045100 3025-POSICION-BARRA-2-F. EXIT.
045200*
045300*-----------------------------------------------------------------
045400*     HORAS Y MINUTOS DE TR-TIME (CON '.' TRATADO COMO ':');
045500*     AMBOS CERO SI LA HORA ESTA MAL FORMADA, MINUTOS CERO SI
045600*     FALTA LA PARTE DE MINUTOS.
045700 3050-CLAVE-HORA-I.
045800*
045900     INSPECT WS-NORM-HORA CONVERTING '.' TO ':'
046000     MOVE ZEROS TO WS-SEP-POS
046100*
046200     PERFORM 3055-POSICION-DOSPUNTOS-I
046300             THRU 3055-POSICION-DOSPUNTOS-F
046400             VARYING WS-IX FROM 1 BY 1
046500             UNTIL WS-IX > 5 OR WS-SEP-POS NOT = ZEROS
046600*
046700     IF WS-SEP-POS > 1 THEN
046800        IF WS-NORM-HORA(1:WS-SEP-POS - 1) IS NUMERIC THEN
046900           MOVE WS-NORM-HORA(1:WS-SEP-POS - 1)
047000                                 TO TR-KEY-HOUR(WS-RD-IX)
047100        END-IF
047200        IF WS-SEP-POS < 5 THEN
047300           COMPUTE WS-LARGO-SUB = 5 - WS-SEP-POS
047400           IF WS-NORM-HORA(WS-SEP-POS + 1:WS-LARGO-SUB)
047500                                 IS NUMERIC THEN
047600              MOVE WS-NORM-HORA(WS-SEP-POS + 1:WS-LARGO-SUB)
047700                                 TO TR-KEY-MIN(WS-RD-IX)
047800           END-IF
047900        END-IF
048000     END-IF.
048100*
048200 3050-CLAVE-HORA-F. EXIT.
048300*
048400 3055-POSICION-DOSPUNTOS-I.
048500*
048600     IF WS-NORM-HORA(WS-IX:1) = ':' THEN
048700        MOVE WS-IX TO WS-SEP-POS
048800     END-IF.
048900*
049000 3055-POSICION-DOSPUNTOS-F. EXIT.
049100*
049200*-----------------------------------------------------------------
049300*     ORDENA LA TABLA DE LECTURAS POR (FECHA, HORA, MINUTO)
049400*     ASCENDENTE, CON BURBUJA ESTABLE (U4).
049500 3100-ORDENAR-I.
049600*
049700     SET WS-TABLA-CAMBIO TO TRUE
049800*
049900     PERFORM 3110-PASADA-BURBUJA-I THRU 3110-PASADA-BURBUJA-F
050000             UNTIL WS-HUBO-CAMBIO = 'N'.
050100*
050200 3100-ORDENAR-F. EXIT.
050300*
050400 3110-PASADA-BURBUJA-I.
050500*
050600     MOVE 'N' TO WS-HUBO-CAMBIO
050700*
050800     PERFORM 3120-COMPARAR-PAR-I THRU 3120-COMPARAR-PAR-F
050900             VARYING WS-IX FROM 1 BY 1
051000             UNTIL WS-IX >= WS-RD-CNT.
051100*
051200 3110-PASADA-BURBUJA-F. EXIT.
051300*
051400 3120-COMPARAR-PAR-I.
051500*
051600     SET WS-JX TO WS-IX
051700     ADD 1 TO WS-JX
051800*
051900     IF TR-KEY-DATE(WS-IX) > TR-KEY-DATE(WS-JX) THEN
052000        PERFORM 3130-INTERCAMBIAR-I THRU 3130-INTERCAMBIAR-F
052100     ELSE
052200        IF TR-KEY-DATE(WS-IX) = TR-KEY-DATE(WS-JX) THEN
052300           IF TR-KEY-HOUR(WS-IX) > TR-KEY-HOUR(WS-JX) THEN
052400              PERFORM 3130-INTERCAMBIAR-I THRU 3130-INTERCAMBIAR-F
052500           ELSE
052600              IF TR-KEY-HOUR(WS-IX) = TR-KEY-HOUR(WS-JX) THEN
052700                 IF TR-KEY-MIN(WS-IX) > TR-KEY-MIN(WS-JX) THEN
052800                    PERFORM 3130-INTERCAMBIAR-I
052900                       THRU 3130-INTERCAMBIAR-F
053000                 END-IF
053100              END-IF
053200           END-IF
053300        END-IF
053400     END-IF.
053500*
053600 3120-COMPARAR-PAR-F. EXIT.
053700*
053800 3130-INTERCAMBIAR-I.
053900*
054000     PERFORM 3135-GUARDAR-SWAP-I   THRU 3135-GUARDAR-SWAP-F
054100     PERFORM 3136-COPIAR-J-A-I-I   THRU 3136-COPIAR-J-A-I-F
054200     PERFORM 3137-COPIAR-SWAP-A-J-I THRU 3137-COPIAR-SWAP-A-J-F
054300     SET  WS-TABLA-CAMBIO TO TRUE.
054400*
054500 3130-INTERCAMBIAR-F. EXIT.
054600*
054700*     GUARDA LA ENTRADA WS-IX EN EL AREA DE INTERCAMBIO.
054800 3135-GUARDAR-SWAP-I.
054900*
055000     MOVE TR-DATE(WS-IX)          TO WS-SWAP-DATE
055100     MOVE TR-DATE-CONF(WS-IX)     TO WS-SWAP-DATE-CONF
055200     MOVE TR-TIME(WS-IX)          TO WS-SWAP-TIME
055300     MOVE TR-TIME-CONF(WS-IX)     TO WS-SWAP-TIME-CONF
055400     MOVE TR-PRESSURE(WS-IX)      TO WS-SWAP-PRESSURE
055500     MOVE TR-PRESSURE-CONF(WS-IX) TO WS-SWAP-PRESSURE-CONF
055600     MOVE TR-GAUGE1(WS-IX)        TO WS-SWAP-GAUGE1
055700     MOVE TR-GAUGE1-CONF(WS-IX)   TO WS-SWAP-GAUGE1-CONF
055800     MOVE TR-GAUGE2(WS-IX)        TO WS-SWAP-GAUGE2
055900     MOVE TR-GAUGE2-CONF(WS-IX)   TO WS-SWAP-GAUGE2-CONF
056000     MOVE TR-GAUGE3(WS-IX)        TO WS-SWAP-GAUGE3
056100     MOVE TR-GAUGE3-CONF(WS-IX)   TO WS-SWAP-GAUGE3-CONF
056200     MOVE TR-GAUGE4(WS-IX)        TO WS-SWAP-GAUGE4
056300     MOVE TR-GAUGE4-CONF(WS-IX)   TO WS-SWAP-GAUGE4-CONF
056400     MOVE TR-REMARK(WS-IX)        TO WS-SWAP-REMARK
056500     MOVE TR-REMARK-CONF(WS-IX)   TO WS-SWAP-REMARK-CONF
056600     MOVE TR-GAUGE-FLAGS(WS-IX)   TO WS-SWAP-FLAGS
056700     MOVE TR-KEY-DATE(WS-IX)      TO WS-SWAP-KEY-DATE
056800     MOVE TR-KEY-HOUR(WS-IX)      TO WS-SWAP-KEY-HOUR
056900     MOVE TR-KEY-MIN(WS-IX)       TO WS-SWAP-KEY-MIN
057000     MOVE TR-DELETED(WS-IX)       TO WS-SWAP-DELETED.
057100*
057200 3135-GUARDAR-SWAP-F. EXIT.
057300*
057400*     COPIA LA ENTRADA WS-JX SOBRE LA ENTRADA WS-IX.
057500 3136-COPIAR-J-A-I-I.
057600*
057700     MOVE TR-DATE(WS-JX)          TO TR-DATE(WS-IX)
057800     MOVE TR-DATE-CONF(WS-JX)     TO TR-DATE-CONF(WS-IX)
057900     MOVE TR-TIME(WS-JX)          TO TR-TIME(WS-IX)
058000     MOVE TR-TIME-CONF(WS-JX)     TO TR-TIME-CONF(WS-IX)
058100     MOVE TR-PRESSURE(WS-JX)      TO TR-PRESSURE(WS-IX)
058200     MOVE TR-PRESSURE-CONF(WS-JX) TO TR-PRESSURE-CONF(WS-IX)
058300     MOVE TR-GAUGE1(WS-JX)        TO TR-GAUGE1(WS-IX)
058400     MOVE TR-GAUGE1-CONF(WS-JX)   TO TR-GAUGE1-CONF(WS-IX)
058500     MOVE TR-GAUGE2(WS-JX)        TO TR-GAUGE2(WS-IX)
058600     MOVE TR-GAUGE2-CONF(WS-JX)   TO TR-GAUGE2-CONF(WS-IX)
058700     MOVE TR-GAUGE3(WS-JX)        TO TR-GAUGE3(WS-IX)
058800     MOVE TR-GAUGE3-CONF(WS-JX)   TO TR-GAUGE3-CONF(WS-IX)
058900     MOVE TR-GAUGE4(WS-JX)        TO TR-GAUGE4(WS-IX)
059000     MOVE TR-GAUGE4-CONF(WS-JX)   TO TR-GAUGE4-CONF(WS-IX)
059100     MOVE TR-REMARK(WS-JX)        TO TR-REMARK(WS-IX)
059200     MOVE TR-REMARK-CONF(WS-JX)   TO TR-REMARK-CONF(WS-IX)
059300     MOVE TR-GAUGE-FLAGS(WS-JX)   TO TR-GAUGE-FLAGS(WS-IX)
059400     MOVE TR-KEY-DATE(WS-JX)      TO TR-KEY-DATE(WS-IX)
059500     MOVE TR-KEY-HOUR(WS-JX)      TO TR-KEY-HOUR(WS-IX)
059600     MOVE TR-KEY-MIN(WS-JX)       TO TR-KEY-MIN(WS-IX)
059700     MOVE TR-DELETED(WS-JX)       TO TR-DELETED(WS-IX).
059800*
059900 3136-COPIAR-J-A-I-F. EXIT.
060000*
060100*     COPIA EL AREA DE INTERCAMBIO (ENTRADA ORIGINAL WS-IX)
060200*     SOBRE LA ENTRADA WS-JX.
060300 3137-COPIAR-SWAP-A-J-I.
060400*
060500     MOVE WS-SWAP-DATE            TO TR-DATE(WS-JX)
060600     MOVE WS-SWAP-DATE-CONF       TO TR-DATE-CONF(WS-JX)
060700     MOVE WS-SWAP-TIME            TO TR-TIME(WS-JX)
060800     MOVE WS-SWAP-TIME-CONF       TO TR-TIME-CONF(WS-JX)
060900     MOVE WS-SWAP-PRESSURE        TO TR-PRESSURE(WS-JX)
061000     MOVE WS-SWAP-PRESSURE-CONF   TO TR-PRESSURE-CONF(WS-JX)
061100     MOVE WS-SWAP-GAUGE1          TO TR-GAUGE1(WS-JX)
061200     MOVE WS-SWAP-GAUGE1-CONF     TO TR-GAUGE1-CONF(WS-JX)
061300     MOVE WS-SWAP-GAUGE2          TO TR-GAUGE2(WS-JX)
061400     MOVE WS-SWAP-GAUGE2-CONF     TO TR-GAUGE2-CONF(WS-JX)
061500     MOVE WS-SWAP-GAUGE3          TO TR-GAUGE3(WS-JX)
061600     MOVE WS-SWAP-GAUGE3-CONF     TO TR-GAUGE3-CONF(WS-JX)
061700     MOVE WS-SWAP-GAUGE4          TO TR-GAUGE4(WS-JX)
061800     MOVE WS-SWAP-GAUGE4-CONF     TO TR-GAUGE4-CONF(WS-JX)
061900     MOVE WS-SWAP-REMARK          TO TR-REMARK(WS-JX)
062000     MOVE WS-SWAP-REMARK-CONF     TO TR-REMARK-CONF(WS-JX)
062100     MOVE WS-SWAP-FLAGS           TO TR-GAUGE-FLAGS(WS-JX)
062200     MOVE WS-SWAP-KEY-DATE        TO TR-KEY-DATE(WS-JX)
062300     MOVE WS-SWAP-KEY-HOUR        TO TR-KEY-HOUR(WS-JX)
062400     MOVE WS-SWAP-KEY-MIN         TO TR-KEY-MIN(WS-JX)
062500     MOVE WS-SWAP-DELETED         TO TR-DELETED(WS-JX).
062600*
062700 3137-COPIAR-SWAP-A-J-F. EXIT.
062800*
062900*-----------------------------------------------------------------
063000*     DEDUPLICA POR (HORA, PRESION); CONSERVA LA POSICION DE LA
063100*     PRIMERA APARICION Y LE VUELCA LOS DATOS DE LA SEGUNDA SOLO
063200*     SI ESTA TIENE MAYOR CONFIANZA PROMEDIO DE DIALES (U5).
063300 3200-DEDUP-I.
063400*
063500     PERFORM 3210-UNA-BASE-I THRU 3210-UNA-BASE-F
063600             VARYING WS-IX FROM 1 BY 1
063700             UNTIL WS-IX >= WS-RD-CNT.
063800*
063900 3200-DEDUP-F. EXIT.
064000*
064100 3210-UNA-BASE-I.
064200*
064300     IF NOT TR-IS-DELETED(WS-IX) THEN
064400        SET WS-JX TO WS-IX
064500        ADD 1 TO WS-JX
064600        PERFORM 3220-COMPARAR-DUP-I THRU 3220-COMPARAR-DUP-F
064700                VARYING WS-JX FROM WS-JX BY 1
064800                UNTIL WS-JX > WS-RD-CNT
064900     END-IF.
065000*
065100 3210-UNA-BASE-F. EXIT.
065200*
065300 3220-COMPARAR-DUP-I.
065400*
065500     IF NOT TR-IS-DELETED(WS-JX) THEN
065600        IF TR-TIME(WS-IX) = TR-TIME(WS-JX) AND
065700           TR-PRESSURE(WS-IX) = TR-PRESSURE(WS-JX) THEN
065800           PERFORM 3230-RESOLVER-DUP-I THRU 3230-RESOLVER-DUP-F
065900        END-IF
066000     END-IF.
066100*
066200 3220-COMPARAR-DUP-F. EXIT.
066300*
066400 3230-RESOLVER-DUP-I.
066500*
066600     PERFORM 8700-PROM-DIALES-I THRU 8700-PROM-DIALES-F
066700*
066800     IF WS-PROM-B > WS-PROM-A THEN
066900        PERFORM 3136-COPIAR-J-A-I-I THRU 3136-COPIAR-J-A-I-F
067000     END-IF
067100*
067200     MOVE 'Y' TO TR-DELETED(WS-JX)
067300     ADD 1 TO WS-DUPLICADOS-CANT.
067400*
067500 3230-RESOLVER-DUP-F. EXIT.
067600*
067700*-----------------------------------------------------------------
067800*     PROMEDIO DE LAS CONFIANZAS DE LOS 4 DIALES DE LAS ENTRADAS
067900*     WS-IX (BASE) Y WS-JX (CANDIDATA), DIALES AUSENTES EN CERO.
068000 8700-PROM-DIALES-I.
068100*
068200     COMPUTE WS-SUMA-CONF = TR-GAUGE1-CONF(WS-IX) +
068300                             TR-GAUGE2-CONF(WS-IX) +
068400                             TR-GAUGE3-CONF(WS-IX) +
068500                             TR-GAUGE4-CONF(WS-IX)
068600     COMPUTE WS-PROM-A ROUNDED = WS-SUMA-CONF / 4
068700*
068800     COMPUTE WS-SUMA-CONF = TR-GAUGE1-CONF(WS-JX) +
068900                             TR-GAUGE2-CONF(WS-JX) +
069000                             TR-GAUGE3-CONF(WS-JX) +
069100                             TR-GAUGE4-CONF(WS-JX)
069200     COMPUTE WS-PROM-B ROUNDED = WS-SUMA-CONF / 4.
069300*
069400 8700-PROM-DIALES-F. EXIT.
069500*
069600*-----------------------------------------------------------------
069700*     ESCRIBE LA FICHA DE PROYECTO ELEGIDA Y LAS LECTURAS NO
069800*     BORRADAS, EN EL ORDEN CRONOLOGICO YA ESTABLECIDO (U7).
069900 4000-ESCRIBIR-I.
070000*
070100     WRITE CP-PROJNFO-REG OF PROJNFO-OUT
070200*
070300     PERFORM 4100-ESCRIBIR-LECTURA-I THRU 4100-ESCRIBIR-LECTURA-F
070400             VARYING WS-IX FROM 1 BY 1
070500             UNTIL WS-IX > WS-RD-CNT.
070600*
070700 4000-ESCRIBIR-F. EXIT.
070800*
070900 4100-ESCRIBIR-LECTURA-I.
071000*
071100     IF NOT TR-IS-DELETED(WS-IX) THEN
071200        MOVE TR-DATE(WS-IX)         TO RD-DATE OF READING-OUT
071300        MOVE TR-DATE-CONF(WS-IX)    TO RD-DATE-CONF OF READING-OUT
071400        MOVE TR-TIME(WS-IX)         TO RD-TIME OF READING-OUT
071500        MOVE TR-TIME-CONF(WS-IX)    TO RD-TIME-CONF OF READING-OUT
071600        MOVE TR-PRESSURE(WS-IX)     TO RD-PRESSURE OF READING-OUT
071700        MOVE TR-PRESSURE-CONF(WS-IX)
071800                               TO RD-PRESSURE-CONF OF READING-OUT
071900        MOVE TR-GAUGE1(WS-IX)       TO RD-GAUGE1 OF READING-OUT
072000        MOVE TR-GAUGE1-CONF(WS-IX)
072100                               TO RD-GAUGE1-CONF OF READING-OUT
072200        MOVE TR-GAUGE2(WS-IX)       TO RD-GAUGE2 OF READING-OUT
072300        MOVE TR-GAUGE2-CONF(WS-IX)
072400                               TO RD-GAUGE2-CONF OF READING-OUT
072500        MOVE TR-GAUGE3(WS-IX)       TO RD-GAUGE3 OF READING-OUT
072600        MOVE TR-GAUGE3-CONF(WS-IX)
072700                               TO RD-GAUGE3-CONF OF READING-OUT
072800        MOVE TR-GAUGE4(WS-IX)       TO RD-GAUGE4 OF READING-OUT
072900        MOVE TR-GAUGE4-CONF(WS-IX)
073000                               TO RD-GAUGE4-CONF OF READING-OUT
073100        MOVE TR-REMARK(WS-IX)       TO RD-REMARK OF READING-OUT
073200        MOVE TR-REMARK-CONF(WS-IX)
073300                               TO RD-REMARK-CONF OF READING-OUT
073400        MOVE TR-G1-FLAG(WS-IX)      TO RD-G1-FLAG OF READING-OUT
073500        MOVE TR-G2-FLAG(WS-IX)      TO RD-G2-FLAG OF READING-OUT
073600        MOVE TR-G3-FLAG(WS-IX)      TO RD-G3-FLAG OF READING-OUT
073700        MOVE TR-G4-FLAG(WS-IX)      TO RD-G4-FLAG OF READING-OUT
073800        WRITE CP-READING-REG OF READING-OUT
073900        ADD 1 TO WS-LECTURAS-OUT-CANT
074000     END-IF.
074100*
074200 4100-ESCRIBIR-LECTURA-F. EXIT.
074300*
074400*-----------------------------------------------------------------
074500 9999-FINAL-I.
074600*
074700     DISPLAY '* PLTMERG - PAGINAS PROCESADAS..: '
074800             WS-PAGINAS-CANT
074900     DISPLAY '* PLTMERG - LECTURAS DE ENTRADA.: '
075000             WS-LECTURAS-IN-CANT
075100     DISPLAY '* PLTMERG - DUPLICADOS BORRADOS.: '
075200             WS-DUPLICADOS-CANT
075300     DISPLAY '* PLTMERG - LECTURAS ESCRITAS...: '
075400             WS-LECTURAS-OUT-CANT
075500     IF WS-DESBORDE-CANT > 0 THEN
075600        DISPLAY '* PLTMERG - AVISO: LECTURAS DESCARTADAS POR '
075700        DISPLAY '*           DESBORDE DE TABLA...: '
075800                WS-DESBORDE-CANT
075900     END-IF
076000*
076100     CLOSE PROJNFO-IN
076200     CLOSE READING-IN
076300     CLOSE PROJNFO-OUT
076400     CLOSE READING-OUT.
076500*
076600 9999-FINAL-F. EXIT.
076700*
076800 END PROGRAM PLTMERG.
