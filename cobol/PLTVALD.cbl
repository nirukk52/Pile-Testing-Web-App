000100******************************************************************
000200* PROGRAM-ID.   PLTVALD
000300* AUTHOR.       J. LUNA VEGA
000400* INSTALLATION. DEPTO DE SISTEMAS - OBRAS VIALES
000500* DATE-WRITTEN. 07/11/1990
000600* DATE-COMPILED.
000700* SECURITY.     CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
000800******************************************************************
000900*                    HISTORIAL DE CAMBIOS
001000* -----------------------------------------------------------
001100* 07/11/1990 JLV  TKT-0181  PRIMERA VERSION. VALIDA LA FICHA       TKT0181
001200*                 TECNICA DEL PILOTE Y LAS LECTURAS YA MEZCLADAS
001300*                 POR PLTMERG, SEGUN LA FORMULA DE PRESION POR
001400*                 AREA DEL GATO.
001500* 03/02/1991 JLV  TKT-0207  SE AGREGA EL CORTE ESTRUCTURAL: FASE,  TKT0207
001600*                 TIPO DE PRUEBA Y HORA MAL FORMADAS RECHAZAN EL
001700*                 LOTE ENTERO EN LUGAR DE SEGUIR PROCESANDO.
001800* 11/05/1993 RAV  TKT-0254  TOLERANCIA DEL 5% SOBRE LA CARGA       TKT0254
001900*                 EXTRAIDA, EN LUGAR DE UN MARGEN FIJO EN
002000*                 TONELADAS (ASI LO PIDIO EL LABORATORIO).
002100* 04/18/1996 RAV  TKT-0297  SE RECALCULA EL PROMEDIO DE DIALES     TKT0297
002200*                 SOBRE LOS DIALES ACTIVOS EN LUGAR DE CONFIAR EN
002300*                 EL PROMEDIO QUE TRAE LA PLANILLA.
002400* 08/03/1998 JLV  TKT-0341  AJUSTE Y2K: REVISION DE TODOS LOS      TKT0341
002500*                 CAMPOS DE FECHA/HORA DEL PROGRAMA; NO SE
002600*                 ENCONTRO ARITMETICA DE SIGLO EN ESTE MODULO.
002700* 01/12/1999 JLV  TKT-0349  VERIFICACION FINAL DE CUMPLIMIENTO     TKT0349
002800*                 Y2K.
002900* 09/22/2004 PDN  TKT-0402  NO SE EMITE AVISO DE DESVIO SI LA      TKT0402
003000*                 CARGA EXTRAIDA ES MENOR O IGUAL A 1.00 MT
003100*                 (LECTURAS DE ARRANQUE, RUIDO DE INSTRUMENTO).
003200* 02/15/2013 PDN  TKT-0512  REVISION DE MANTENIMIENTO, SIN         TKT0512
003300*                 CAMBIOS DE LOGICA DE NEGOCIO.
003400******************************************************************
003500*
003600*  PROPOSITO:
003700*    TERCER PASO DEL LOTE.  LEE LA FICHA TECNICA DEL PILOTE Y LAS
003800*    LECTURAS YA MEZCLADAS/ORDENADAS/DEPURADAS POR PLTMERG, Y
003900*    CONTROLA QUE LA FASE Y EL TIPO DE PRUEBA SEAN CODIGOS
004000*    VALIDOS Y LA HORA TENGA FORMATO HH:MM (CORTE ESTRUCTURAL,
004100*    FATAL PARA EL LOTE); LUEGO RECALCULA EL PROMEDIO DE DIALES
004200*    ACTIVOS Y VERIFICA LA FORMULA PRESION*AREA/1000 CONTRA LA
004300*    CARGA EXTRAIDA, CON TOLERANCIA DEL 5% (AVISO, NO FATAL).
004400*    EMITE UN LISTADO DE DESVIOS Y LOS TOTALES DE CONTROL.
004500*
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID. PLTVALD.
004900 AUTHOR. J. LUNA VEGA.
005000 INSTALLATION. DEPTO DE SISTEMAS - OBRAS VIALES.
005100 DATE-WRITTEN. 07/11/1990.
005200 DATE-COMPILED.
005300 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT TSPECS-IN   ASSIGN TO DDTSPEC
006300     ORGANIZATION       IS LINE SEQUENTIAL
006400     ACCESS MODE        IS SEQUENTIAL
006500     FILE STATUS        IS FS-TSPECS.
006600*
006700     SELECT VALRDNG-IN  ASSIGN TO DDVALIN
006800     ORGANIZATION       IS LINE SEQUENTIAL
006900     ACCESS MODE        IS SEQUENTIAL
007000     FILE STATUS        IS FS-VALIN.
007100*
007200     SELECT VALRPT-OUT  ASSIGN TO DDVALRPT
007300     ORGANIZATION       IS LINE SEQUENTIAL
007400     ACCESS MODE        IS SEQUENTIAL
007500     FILE STATUS        IS FS-VALRPT.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  TSPECS-IN
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200     COPY CP-TSPECS.
008300*
008400 FD  VALRDNG-IN
008500     BLOCK CONTAINS 0 RECORDS
008600     RECORDING MODE IS F.
008700     COPY CP-VALRDNG.
008800*
008900 FD  VALRPT-OUT
009000     BLOCK CONTAINS 0 RECORDS
009100     RECORDING MODE IS F.
009200 01  VR-LINEA-IMPRESA        PIC X(132).
009300*     VISTA ALTERNATIVA DE LA LINEA IMPRESA, CARACTER POR
009400*     CARACTER, RESERVADA PARA UNA FUTURA RUTINA DE COLUMNEO.
009500 01  VR-LINEA-CHAR-VIEW REDEFINES VR-LINEA-IMPRESA.
009600     03  WS-LINEA-CAR OCCURS 132 TIMES PIC X.
009700*
009800 WORKING-STORAGE SECTION.
009900*=================================================================
010000*----------- STATUS DE ARCHIVOS ---------------------------------
010100 77  FS-TSPECS               PIC XX      VALUE SPACES.
010200 77  FS-VALIN                PIC XX      VALUE SPACES.
010300 77  FS-VALRPT                PIC XX      VALUE SPACES.
010400 77  WS-EOF-VALIN            PIC X       VALUE 'N'.
010500     88  WS-FIN-VALIN                    VALUE 'Y'.
010600 77  WS-LOTE-RECHAZADO       PIC X       VALUE 'N'.
010700     88  WS-LOTE-MALO                    VALUE 'S'.
010800 77  WS-DOSPUNTOS-CANT       PIC 9(01) COMP VALUE ZEROS.
010900*
011000*----------- COPIA DE TRABAJO DE LA FICHA TECNICA ----------------
011100 01  WS-TSPECS-COPIA.
011200     03  WS-RAM-AREA          PIC S9(5)V99 VALUE ZEROS.
011300     03  WS-TEST-LOAD         PIC S9(4)V99 VALUE ZEROS.
011400     03  WS-TEST-TYPE         PIC X(08)    VALUE SPACES.
011500     03  FILLER               PIC X(04)    VALUE SPACES.
011600*     VISTA ALTERNATIVA DE LA FICHA TECNICA PARA EL TITULO DEL
011700*     REPORTE, QUE IMPRIME EL TIPO DE PRUEBA SIN EL RELLENO.
011800 01  WS-TSPECS-VIEW REDEFINES WS-TSPECS-COPIA.
011900     03  FILLER               PIC X(13).
012000     03  WS-TIPO-IMPRESO      PIC X(08).
012100     03  FILLER               PIC X(04).
012200*
012300*----------- ACUMULADORES DE CONTROL (PARA EL REPORTE U6) -------
012400 77  WS-FILAS-CANT            PIC 9(05) COMP VALUE ZEROS.
012500 77  WS-DESVIOS-CANT          PIC 9(05) COMP VALUE ZEROS.
012600*
012700*----------- CALCULO DE LA CARGA TEORICA Y SU DESVIO ------------
012800 77  WS-CARGA-CALC            PIC S9(4)V99 COMP-3 VALUE ZEROS.
012900 77  WS-TOLERANCIA            PIC S9(4)V99 COMP-3 VALUE ZEROS.
013000 77  WS-DESVIO-SIGNO          PIC S9(4)V99 COMP-3 VALUE ZEROS.
013100*     EL DESVIO YA ES UN VALOR ABSOLUTO (SIEMPRE POSITIVO), POR LO
013200*     QUE SE DEJA SIN SIGNO Y EN DISPLAY PARA PODER DESARMARLO EN
013300*     SU VISTA ALTERNATIVA, USADA EN LOS LISTADOS DE DEPURACION
013400*     DEL LABORATORIO (UN CAMPO EMPAQUETADO NO SE PUEDE REDEFINIR
013500*     EN SUBCAMPOS SIN EMPAQUETAR).
013600 77  WS-DESVIO-ABS            PIC 9(4)V99       VALUE ZEROS.
013700 01  WS-DESVIO-VIEW REDEFINES WS-DESVIO-ABS.
013800     03  WS-DESVIO-ENTERO     PIC 9(4).
013900     03  WS-DESVIO-DECIMAL    PIC 99.
014000*
014100*----------- PROMEDIO RECALCULADO DE DIALES ACTIVOS -------------
014200 77  WS-SUMA-DIALES           PIC S9(4)V99 COMP-3 VALUE ZEROS.
014300 77  WS-DIALES-ACTIVOS        PIC 9(01) COMP VALUE ZEROS.
014400 77  WS-PROMEDIO-CALC         PIC S9(3)V99 COMP-3 VALUE ZEROS.
014500*
014600*----------- LINEAS DE IMPRESION DEL REPORTE (COPIA CP-RPTLINE) -
014700     COPY CP-RPTLINE.
014800*
014900*-----------------------------------------------------------------
015000 PROCEDURE DIVISION.
015100*
015200 MAIN-PROGRAM-I.
015300*
015400     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
015500     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
015600             UNTIL WS-FIN-VALIN OR WS-LOTE-MALO
015700     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
015800*
015900 MAIN-PROGRAM-F. GOBACK.
016000*
016100*-----------------------------------------------------------------
016200*     ABRE LOS ARCHIVOS, LEE LA FICHA TECNICA (UN SOLO REGISTRO)
016300*     E IMPRIME LOS TITULOS DEL REPORTE (U6).
016400 1000-INICIO-I.
016500*
016600     OPEN INPUT  TSPECS-IN
016700     OPEN INPUT  VALRDNG-IN
016800     OPEN OUTPUT VALRPT-OUT
016900*
017000     READ TSPECS-IN
017100     EVALUATE FS-TSPECS
017200        WHEN '00'
017300           CONTINUE
017400        WHEN OTHER
017500           DISPLAY '* ERROR EN LECTURA TSPECS-IN  = ' FS-TSPECS
017600           SET WS-LOTE-MALO TO TRUE
017700     END-EVALUATE
017800*
017900     IF NOT WS-LOTE-MALO THEN
018000        MOVE TS-RAM-AREA-CM2   TO WS-RAM-AREA
018100        MOVE TS-TEST-LOAD-MT   TO WS-TEST-LOAD
018200        MOVE TS-TEST-TYPE      TO WS-TEST-TYPE
018300*
018400        IF NOT TS-TIPO-VALIDO THEN
018500           DISPLAY '* PLTVALD - TIPO DE PRUEBA INVALIDO = '
018600                   TS-TEST-TYPE
018700           SET WS-LOTE-MALO TO TRUE
018800        ELSE
018900           PERFORM 6500-TITULO-I THRU 6500-TITULO-F
019000        END-IF
019100*
019200        PERFORM 2900-LEER-VALRDNG-I THRU 2900-LEER-VALRDNG-F
019300     END-IF.
019400*
019500 1000-INICIO-F. EXIT.
019600*
019700*-----------------------------------------------------------------
019800*     UNA FILA DE LECTURA: CORTE ESTRUCTURAL, PROMEDIO DE DIALES
019900*     Y VERIFICACION FISICA (U6).
020000 2000-PROCESO-I.
020100*
020200     ADD 1 TO WS-FILAS-CANT
020300*
020400     PERFORM 2100-VALID-ESTRUCT-I THRU 2100-VALID-ESTRUCT-F
020500*
020600     IF NOT WS-LOTE-MALO THEN
020700        PERFORM 2300-PROM-DIALES-I  THRU 2300-PROM-DIALES-F
020800        PERFORM 2200-VALID-FISICA-I THRU 2200-VALID-FISICA-F
020900     END-IF
021000*
021100     PERFORM 2900-LEER-VALRDNG-I THRU 2900-LEER-VALRDNG-F.
021200*
021300 2000-PROCESO-F. EXIT.
021400*
021500*-----------------------------------------------------------------
021600*     FASE, TIEMPO Y TIPO DE PRUEBA DEBEN SER VALIDOS; CUALQUIER
021700*     VIOLACION RECHAZA EL LOTE ENTERO (NO SOLO LA FILA).
021800 2100-VALID-ESTRUCT-I.
021900*
022000     IF NOT VR-FASE-VALIDA THEN
022100        DISPLAY '* PLTVALD - FASE INVALIDA EN FILA '
022200                VR-ROW-ID ' = ' VR-PHASE
022300        SET WS-LOTE-MALO TO TRUE
022400     END-IF
022500*
022600     MOVE ZEROS TO WS-DOSPUNTOS-CANT
022700     INSPECT VR-TIME TALLYING WS-DOSPUNTOS-CANT
022800             FOR ALL ':'
022900*
023000     IF WS-DOSPUNTOS-CANT = ZEROS THEN
023100        DISPLAY '* PLTVALD - HORA MAL FORMADA EN FILA '
023200                VR-ROW-ID ' = ' VR-TIME
023300        SET WS-LOTE-MALO TO TRUE
023400     END-IF.
023500*
023600 2100-VALID-ESTRUCT-F. EXIT.
023700*
023800*-----------------------------------------------------------------
023900*     CARGA_CALCULADA = PRESION * AREA / 1000, REDONDEADA A DOS
024000*     DECIMALES; AVISO SI EL DESVIO SUPERA EL 5% Y LA CARGA
024100*     EXTRAIDA ES MAYOR A 1.00 MT (REGLA U6).
024200 2200-VALID-FISICA-I.
024300*
024400     IF VR-PRESSURE-KGCM2 > 0 THEN
024500        COMPUTE WS-CARGA-CALC ROUNDED =
024600                (VR-PRESSURE-KGCM2 * WS-RAM-AREA) / 1000
024700*
024800*           DESVIO ABSOLUTO SIN FUNCION INTRINSECA: SE RESTA EN
024900*           UN SENTIDO Y, SI QUEDA NEGATIVO, SE CAMBIA EL SIGNO.
025000        COMPUTE WS-DESVIO-SIGNO = WS-CARGA-CALC - VR-LOAD-MT
025100        IF WS-DESVIO-SIGNO < ZEROS THEN
025200           COMPUTE WS-DESVIO-ABS = ZEROS - WS-DESVIO-SIGNO
025300        ELSE
025400           MOVE WS-DESVIO-SIGNO TO WS-DESVIO-ABS
025500        END-IF
025600*
025700        COMPUTE WS-TOLERANCIA ROUNDED = 0.05 * VR-LOAD-MT
025800*
025900        IF WS-DESVIO-ABS > WS-TOLERANCIA AND VR-LOAD-MT > 1.00
026000           THEN
026100           PERFORM 6600-LINEA-MISMATCH-I
026200                   THRU 6600-LINEA-MISMATCH-F
026300           ADD 1 TO WS-DESVIOS-CANT
026400        END-IF
026500     END-IF.
026600*
026700 2200-VALID-FISICA-F. EXIT.
026800*
026900*-----------------------------------------------------------------
027000 2900-LEER-VALRDNG-I.
027100*
027200     READ VALRDNG-IN
027300*
027400     EVALUATE FS-VALIN
027500        WHEN '00'
027600           CONTINUE
027700        WHEN '10'
027800           SET WS-FIN-VALIN TO TRUE
027900        WHEN OTHER
028000           DISPLAY '* ERROR EN LECTURA VALRDNG-IN = ' FS-VALIN
028100           SET WS-FIN-VALIN TO TRUE
028200     END-EVALUATE.
028300*
028400 2900-LEER-VALRDNG-F. EXIT.
028500*
028600*-----------------------------------------------------------------
028700*     TITULOS DEL REPORTE DE VALIDACION (U6/REPORTS).
028800 6500-TITULO-I.
028900*
029000     MOVE SPACES           TO RL-TITLE-TEST
029100     MOVE WS-TIPO-IMPRESO  TO RL-TEST-TYPE
029200     MOVE RL-TITLE-TEST    TO VR-LINEA-IMPRESA
029300     WRITE VR-LINEA-IMPRESA
029400*
029500     MOVE SPACES           TO RL-TITLE-AREA
029600     MOVE WS-RAM-AREA      TO RL-RAM-AREA
029700     MOVE RL-TITLE-AREA    TO VR-LINEA-IMPRESA
029800     WRITE VR-LINEA-IMPRESA.
029900*
030000 6500-TITULO-F. EXIT.
030100*
030200*-----------------------------------------------------------------
030300*     LINEA DE DESVIO FISICO (U6/REPORTS).
030400 6600-LINEA-MISMATCH-I.
030500*
030600     MOVE SPACES           TO RL-MISMATCH-LINE
030700     MOVE VR-ROW-ID        TO RL-ROW-ID
030800     MOVE VR-PRESSURE-KGCM2 TO RL-PRESSURE
030900     MOVE WS-RAM-AREA      TO RL-RAM-AREA-2
031000     MOVE WS-CARGA-CALC    TO RL-CALC-LOAD
031100     MOVE VR-LOAD-MT       TO RL-EXTR-LOAD
031200     MOVE RL-MISMATCH-LINE TO VR-LINEA-IMPRESA
031300     WRITE VR-LINEA-IMPRESA.
031400*
031500 6600-LINEA-MISMATCH-F. EXIT.
031600*
031700*-----------------------------------------------------------------
031800*     RECALCULA EL PROMEDIO DE DESPLAZAMIENTO SOBRE LOS DIALES
031900*     QUE VIENEN PRESENTES EN LA FILA (U6), REDONDEADO A DOS
032000*     DECIMALES; NO SE USA EL PROMEDIO QUE TRAE LA PLANILLA.
032100 2300-PROM-DIALES-I.
032200*
032300     MOVE ZEROS TO WS-SUMA-DIALES WS-DIALES-ACTIVOS
032400*
032500     IF VR-D1-OK THEN
032600        ADD VR-DIAL1-MM TO WS-SUMA-DIALES
032700        ADD 1           TO WS-DIALES-ACTIVOS
032800     END-IF
032900     IF VR-D2-OK THEN
033000        ADD VR-DIAL2-MM TO WS-SUMA-DIALES
033100        ADD 1           TO WS-DIALES-ACTIVOS
033200     END-IF
033300     IF VR-D3-OK THEN
033400        ADD VR-DIAL3-MM TO WS-SUMA-DIALES
033500        ADD 1           TO WS-DIALES-ACTIVOS
033600     END-IF
033700     IF VR-D4-OK THEN
033800        ADD VR-DIAL4-MM TO WS-SUMA-DIALES
033900        ADD 1           TO WS-DIALES-ACTIVOS
034000     END-IF
034100*
034200     IF WS-DIALES-ACTIVOS > 0 THEN
034300        COMPUTE WS-PROMEDIO-CALC ROUNDED =
034400                WS-SUMA-DIALES / WS-DIALES-ACTIVOS
034500     ELSE
034600        MOVE ZEROS TO WS-PROMEDIO-CALC
034700     END-IF.
034800*
034900 2300-PROM-DIALES-F. EXIT.
035000*
035100*-----------------------------------------------------------------
035200*     TOTALES DE CONTROL DEL PASO DE VALIDACION (U6/REPORTS).
035300 9999-FINAL-I.
035400*
035500     MOVE SPACES            TO RL-CTL-TOTALS
035600     MOVE 'FILAS VALIDADAS'  TO RL-CTL-CAPTION
035700     MOVE WS-FILAS-CANT     TO RL-CTL-VALUE
035800     MOVE RL-CTL-TOTALS     TO VR-LINEA-IMPRESA
035900     WRITE VR-LINEA-IMPRESA
036000*
036100     MOVE SPACES            TO RL-CTL-TOTALS
036200     MOVE 'DESVIOS DETECTADOS' TO RL-CTL-CAPTION
036300     MOVE WS-DESVIOS-CANT   TO RL-CTL-VALUE
036400     MOVE RL-CTL-TOTALS     TO VR-LINEA-IMPRESA
036500     WRITE VR-LINEA-IMPRESA
036600*
036700     IF WS-LOTE-MALO THEN
036800        DISPLAY '* PLTVALD - LOTE RECHAZADO POR VIOLACION '
036900                'ESTRUCTURAL'
037000        MOVE 9999 TO RETURN-CODE
037100     END-IF
037200*
037300     DISPLAY '* PLTVALD - FILAS VALIDADAS.....: ' WS-FILAS-CANT
037400     DISPLAY '* PLTVALD - DESVIOS DETECTADOS..: ' WS-DESVIOS-CANT
037500*
037600     CLOSE TSPECS-IN
037700     CLOSE VALRDNG-IN
037800     CLOSE VALRPT-OUT.
037900*
038000 9999-FINAL-F. EXIT.
038100*//////////////////////////////////////////////////////////////
