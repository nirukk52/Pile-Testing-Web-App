000100*////////////////// (CP-VALRDNG) ////////////////////////////////
000200**************************************
000300*     LAYOUT FILA DE LECTURA A VALIDAR (ENTRADA DE U6)          *
000400*     LARGO REGISTRO = 95 BYTES                                 *
000500**************************************
000600*     POSICION RELATIVA (01:04) NUMERO DE SECUENCIA DE LA FILA
000700 01  CP-VALRDNG-REG.
000800     03  VR-ROW-ID           PIC 9(4)     VALUE ZEROS.
000900*     POSICION RELATIVA (05:09) FASE DE LA PRUEBA
001000     03  VR-PHASE            PIC X(9)     VALUE SPACES.
001100         88  VR-FASE-VALIDA  VALUE 'LOADING  ' 'HOLDING  '
001200                                   'UNLOADING'.
001300*     POSICION RELATIVA (14:05) HORA HH:MM
001400     03  VR-TIME             PIC X(5)     VALUE SPACES.
001500*     POSICION RELATIVA (19:06) PRESION DE MANOMETRO, KG/CM2
001600     03  VR-PRESSURE-KGCM2   PIC S9(4)V99 VALUE ZEROS.
001700*     POSICION RELATIVA (25:06) CARGA APLICADA, TONELADAS METRICAS
001800     03  VR-LOAD-MT          PIC S9(4)V99 VALUE ZEROS.
001900*     DIALES DEL PILOTE DE PRUEBA (CADA UNO OPCIONAL)
002000     03  VR-DIAL1-MM         PIC S9(3)V99 VALUE ZEROS.
002100     03  VR-DIAL2-MM         PIC S9(3)V99 VALUE ZEROS.
002200     03  VR-DIAL3-MM         PIC S9(3)V99 VALUE ZEROS.
002300     03  VR-DIAL4-MM         PIC S9(3)V99 VALUE ZEROS.
002400*     BANDERAS DE PRESENCIA DE CADA DIAL (Y=PRESENTE, N=AUSENTE)
002500     03  VR-DIAL-FLAGS.
002600         05  VR-D1-FLAG      PIC X        VALUE 'N'.
002700             88  VR-D1-OK             VALUE 'Y'.
002800         05  VR-D2-FLAG      PIC X        VALUE 'N'.
002900             88  VR-D2-OK             VALUE 'Y'.
003000         05  VR-D3-FLAG      PIC X        VALUE 'N'.
003100             88  VR-D3-OK             VALUE 'Y'.
003200         05  VR-D4-FLAG      PIC X        VALUE 'N'.
003300             88  VR-D4-OK             VALUE 'Y'.
003400*     POSICION RELATIVA (49:05) PROMEDIO SUMINISTRADO DE DIALES
003500     03  VR-AVG-MM           PIC S9(3)V99 VALUE ZEROS.
003600*     POSICION RELATIVA (54:30) OBSERVACION (PUEDE IR VACIA)
003700     03  VR-REMARK           PIC X(30)    VALUE SPACES.
003800*     RELLENO PARA COMPLETAR LOS 95 BYTES DEL REGISTRO
003900     03  FILLER              PIC X(11)    VALUE SPACES.
004000*//////////////////////////////////////////////////////////////
